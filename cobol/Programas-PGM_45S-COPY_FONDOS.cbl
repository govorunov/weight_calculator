000100*////////////////// (FONDOS) ////////////////////////////////////
000200***************************************************************
000300*    COPY FONDOS                                              *
000400*    ===========                                              *
000500*    LAYOUTS DE TRABAJO PARA EL PROGRAMA PGMPESOS.             *
000600*    CONTIENE:                                                 *
000700*     - CAMPOS DE UNA LINEA DE TENENCIA YA PARTIDA EN 3        *
000800*     - LINEA DE RESULTADO A IMPRIMIR (RAIZ,BASE,PESO)         *
000900*     - TABLA MAESTRA DE FONDOS (WS-TABLA-FONDOS)              *
001000*     - TABLA PLANA DE TENENCIAS, ENCADENADA POR FONDO PADRE   *
001100*     - TABLA PLANA DE PESOS ACUMULADOS, ENCADENADA POR FONDO  *
001200*     - PILA DE DESCENSO PARA EL CALCULO ITERATIVO DE PESOS    *
001300*    EL ENCADENADO (FILA "SIGUIENTE") REEMPLAZA EL USO DE      *
001400*    TABLAS OCCURS ANIDADAS, QUE EL COMPILADOR NO PERMITE      *
001500*    CUANDO AMBOS NIVELES TIENEN DEPENDING ON.                 *
001600***************************************************************
001700*
001800*---------------------------------------------------------------
001900*    CAMPOS DE UNA LINEA DE TENENCIA, YA PARTIDA POR COMAS
002000*---------------------------------------------------------------
002100 01  WS-CAMPOS-TENENCIA.
002200     03  CTE-NOMBRE-PADRE        PIC X(20)    VALUE SPACES.
002300     03  CTE-NOMBRE-HIJO         PIC X(20)    VALUE SPACES.
002400     03  CTE-VALOR-TEXTO         PIC X(15)    VALUE SPACES.
002500     03  CTE-CAMPO-EXTRA         PIC X(15)    VALUE SPACES.
002600     03  CTE-CANT-CAMPOS         PIC S9(4) COMP VALUE ZERO.
002700     03  FILLER                  PIC X(08)    VALUE SPACES.
002800*
002900*---------------------------------------------------------------
003000*    LINEA DE RESULTADO: RAIZ,BASE,PESO (SIN RELLENO)
003100*---------------------------------------------------------------
003200 01  WS-LINEA-RESULTADO.
003300     03  RES-TEXTO               PIC X(47)    VALUE SPACES.
003400     03  RES-LONGITUD            PIC S9(4) COMP VALUE ZERO.
003500     03  FILLER                  PIC X(06)    VALUE SPACES.
003600*
003700*---------------------------------------------------------------
003800*    TABLA MAESTRA DE FONDOS (UN REGISTRO POR NOMBRE DISTINTO)
003900*    POSICION (1:20)  NOMBRE DEL FONDO
004000*    POSICION (21:1)  INDICADOR TIENE-PADRE  (S/N)
004100*    POSICION (22:1)  ESTADO DE CALCULO  0=PENDIENTE 1=EN CURSO
004200*                                        2=RESUELTO
004300*---------------------------------------------------------------
004400 01  WS-TABLA-FONDOS.
004500     03  FND-CANT-FONDOS         PIC S9(4) COMP VALUE ZERO.
004600     03  FND-FONDO OCCURS 1 TO 500 TIMES
004700                   DEPENDING ON FND-CANT-FONDOS
004800                   INDEXED BY FX-FONDO.
004900         05  FND-NOMBRE          PIC X(20)    VALUE SPACES.
005000         05  FND-TIENE-PADRE     PIC X(01)    VALUE 'N'.
005100             88  FND-ES-RAIZ                  VALUE 'N'.
005200             88  FND-NO-ES-RAIZ               VALUE 'S'.
005300         05  FND-ESTADO          PIC 9(01)    VALUE ZERO.
005400             88  FND-PENDIENTE                VALUE 0.
005500             88  FND-EN-CURSO                 VALUE 1.
005600             88  FND-RESUELTO                 VALUE 2.
005700         05  FND-VALOR           PIC S9(9)V99 COMP-3 VALUE ZERO.
005800         05  FND-VALOR-R REDEFINES FND-VALOR
005900                                 PIC X(06).
006000         05  FND-CANT-TENENCIAS  PIC S9(4) COMP VALUE ZERO.
006100         05  FND-TENENCIA-INI    PIC S9(6) COMP VALUE ZERO.
006200         05  FND-TENENCIA-FIN    PIC S9(6) COMP VALUE ZERO.
006300         05  FND-CANT-PESOS      PIC S9(4) COMP VALUE ZERO.
006400         05  FND-PESO-INI        PIC S9(6) COMP VALUE ZERO.
006500         05  FND-PESO-FIN        PIC S9(6) COMP VALUE ZERO.
006600         05  FILLER              PIC X(10)    VALUE SPACES.
006700*
006800*---------------------------------------------------------------
006900*    TABLA PLANA DE TENENCIAS (UNA FILA POR LINEA DE ENTRADA)
007000*    ENCADENADA POR FONDO PADRE VIA TEN-SIGUIENTE-IDX, EN EL
007100*    MISMO ORDEN EN QUE SE LEYERON DEL ARCHIVO.
007200*---------------------------------------------------------------
007300 01  WS-TABLA-TENENCIAS.
007400     03  TEN-CANT-TENENCIAS      PIC S9(6) COMP VALUE ZERO.
007500     03  TEN-TENENCIA OCCURS 1 TO 10000 TIMES
007600                      DEPENDING ON TEN-CANT-TENENCIAS
007700                      INDEXED BY TX-TENENCIA.
007800         05  TEN-NOMBRE-HIJO     PIC X(20)    VALUE SPACES.
007900         05  TEN-VALOR-TENENCIA  PIC S9(9)V99 COMP-3 VALUE ZERO.
008000         05  TEN-VALOR-R REDEFINES TEN-VALOR-TENENCIA
008100                                 PIC X(06).
008200         05  TEN-SIGUIENTE-IDX   PIC S9(6) COMP VALUE ZERO.
008300         05  FILLER              PIC X(06)    VALUE SPACES.
008400*
008500*---------------------------------------------------------------
008600*    TABLA PLANA DE PESOS ACUMULADOS POR FONDO BASE
008700*    ENCADENADA POR FONDO VIA PES-SIGUIENTE-IDX, EN EL ORDEN
008800*    EN QUE EL FONDO BASE SE ENCONTRO POR PRIMERA VEZ AL
008900*    DESCENDER (ORDEN DE LAS TENENCIAS EN EL ARCHIVO).
009000*---------------------------------------------------------------
009100 01  WS-TABLA-PESOS.
009200     03  PES-CANT-PESOS          PIC S9(6) COMP VALUE ZERO.
009300     03  PES-PESO OCCURS 1 TO 10000 TIMES
009400                  DEPENDING ON PES-CANT-PESOS
009500                  INDEXED BY PX-PESO.
009600         05  PES-NOMBRE-BASE     PIC X(20)    VALUE SPACES.
009700         05  PES-VALOR           PIC S9(1)V9(10) COMP-3
009800                                 VALUE ZERO.
009900         05  PES-VALOR-R REDEFINES PES-VALOR
010000                                 PIC X(06).
010100         05  PES-SIGUIENTE-IDX   PIC S9(6) COMP VALUE ZERO.
010200         05  FILLER              PIC X(06)    VALUE SPACES.
010300*
010400*---------------------------------------------------------------
010500*    PILA DE DESCENSO - REEMPLAZA LA RECURSION DEL CALCULO.
010600*    CADA FILA ES UN FONDO "EN CURSO" EN EL CAMINO ACTUAL.
010700*    PIL-VALOR-ORIGEN GUARDA EL VALOR DE LA TENENCIA DEL PADRE
010800*    QUE PROVOCO EL DESCENSO, PARA POSPONER LA ACUMULACION DEL
010900*    PESO HASTA QUE EL FONDO HIJO TERMINE DE RESOLVERSE.
011000*---------------------------------------------------------------
011100 01  WS-PILA-DESCENSO.
011200     03  PIL-TOPE                PIC S9(4) COMP VALUE ZERO.
011300     03  PIL-NIVEL OCCURS 1 TO 500 TIMES
011400                   DEPENDING ON PIL-TOPE
011500                   INDEXED BY PX-PILA.
011600         05  PIL-FONDO-IDX       PIC S9(4) COMP VALUE ZERO.
011700         05  PIL-TENENCIA-IDX    PIC S9(6) COMP VALUE ZERO.
011800         05  PIL-VALOR-ORIGEN    PIC S9(9)V99 COMP-3 VALUE ZERO.
011900         05  FILLER              PIC X(06)    VALUE SPACES.
012000*////////////////////////////////////////////////////////////////
