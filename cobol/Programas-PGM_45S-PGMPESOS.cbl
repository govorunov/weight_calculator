000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPESOS.
000300 AUTHOR. R. BUSTOS.
000400 INSTALLATION. KC02787 - GERENCIA DE SISTEMAS - AREA INVERSIONES.
000500 DATE-WRITTEN. 08/17/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000800***************************************************************
000900*                                                              *
001000*   PGMPESOS - CALCULO DE PESOS "LOOK-THROUGH" DE CARTERA     *
001100*   =======================================================   *
001200*   LEE UN ARCHIVO DE TENENCIAS (FONDO PADRE, FONDO HIJO,      *
001300*   VALOR) Y, PARA CADA FONDO RAIZ (EL QUE NO ES TENENCIA DE   *
001400*   NINGUN OTRO), DETERMINA POR DESCENSO RECURSIVO QUE          *
001500*   FRACCION DEL VALOR DE LA RAIZ CORRESPONDE A CADA FONDO      *
001600*   BASE (EL QUE NO TIENE TENENCIAS PROPIAS), PONDERANDO POR    *
001700*   EL VALOR DE CADA TENENCIA INTERMEDIA.                       *
001800*                                                                *
001900*   COMO EL COMPILADOR NO ADMITE RECURSION NATIVA, EL DESCENSO   *
002000*   SE SIMULA CON UNA PILA EXPLICITA (WS-PILA-DESCENSO) QUE      *
002100*   REPRESENTA EL CAMINO ACTUAL; UN FONDO "EN CURSO" (ESTADO 1)  *
002200*   ENCONTRADO DE NUEVO EN ESE CAMINO ES UN CICLO Y ABORTA EL    *
002300*   PROCESO. UN FONDO YA RESUELTO (ESTADO 2) PUEDE REAPARECER    *
002400*   POR OTRO CAMINO SIN PROBLEMA (LA ESTRUCTURA ES UN DAG, NO    *
002500*   NECESARIAMENTE UN ARBOL).                                   *
002600*                                                                *
002700***************************************************************
002800*   HISTORIAL DE CAMBIOS
002900*   -----------------------------------------------------------
003000*   FECHA       INICIAL  TICKET      DESCRIPCION
003100*   ---------   -------  ----------  ----------------------
003200*   17/08/1993  RBU      REQ-1187    ALTA DEL PROGRAMA. LEE
003300*                                    TENENCIAS.TXT Y CALCULA
003400*                                    PESOS PARA UNA SOLA RAIZ.
003500*   22/09/1993  RBU      REQ-1203    AGREGA VALIDACION DE
003600*                                    DUPLICADOS POR LINEA.
003700*   14/02/1994  MCF      INC-1340    CORRIGE DIVISION POR CERO
003800*                                    CUANDO LA RAIZ NO TIENE
003900*                                    TENENCIAS (FONDO BASE).
004000*   03/07/1994  MCF      REQ-1399    SOPORTA VARIAS RAICES EN
004100*                                    UN MISMO ARCHIVO; EMITE
004200*                                    AVISO, NO ES ERROR.
004300*   19/01/1995  RBU      REQ-1455    PERMITE QUE UN FONDO
004400*                                    APAREZCA COMO TENENCIA DE
004500*                                    MAS DE UN PADRE (DAG);
004600*                                    DETECCION DE CICLOS POR
004700*                                    CAMINO, NO GLOBAL.
004800*   11/11/1996  JLP      INC-1602    AMPLIA TABLA DE FONDOS DE
004900*                                    200 A 500 POSICIONES.
005000*   30/03/1998  JLP      Y2K-0041    REVISION Y2K: EL PROGRAMA
005100*                                    NO MANEJA FECHAS. SIN
005200*                                    CAMBIOS.
005300*   18/11/1999  SGV      Y2K-0041B   REVISION Y2K FINAL - OK.
005400*   09/05/2001  SGV      REQ-1871    AUMENTA PRECISION
005500*                                    INTERMEDIA DEL PESO A 10
005600*                                    DECIMALES PARA QUE EL
005700*                                    REDONDEO A 3 DECIMALES
005800*                                    SEA SIEMPRE CORRECTO.
005900*   25/09/2003  SGV      CR-3309     CAMBIA EL CALCULO DE
006000*                                    PESOS A UN ESQUEMA DE
006100*                                    MEMOIZACION (TABLAS
006200*                                    PLANAS ENCADENADAS) EN
006300*                                    VEZ DE RECALCULAR CADA
006400*                                    SUBARBOL EN CADA RAIZ.
006500*   14/06/2005  RBU      INC-2290    CORRIGE FORMATO DE SALIDA
006600*                                    PARA NO DEJAR BLANCOS DE
006700*                                    RELLENO EN LOS NOMBRES.
006800*   08/10/2011  MCF      REQ-2744    VALIDA QUE EL VALOR DE LA
006900*                                    TENENCIA SEA ESTRICTAMENTE
007000*                                    POSITIVO; ANTES SOLO SE
007100*                                    RECHAZABAN LOS NEGATIVOS.
007200*   19/03/2013  HDV      INC-2918    UN FONDO BASE TENIDO EN
007300*                                    FORMA DIRECTA FIJA SU PESO
007400*                                    (NO SE SUMA); SOLO SE SUMAN
007500*                                    LOS PESOS QUE LLEGAN DE UN
007600*                                    FONDO INTERMEDIO CON PESOS
007700*                                    PROPIOS. ANTES SE SUMABAN
007800*                                    LOS DOS CASOS POR IGUAL.
007900*   02/05/2013  HDV      INC-2944    SE QUITA EL INTO DE LA
008000*                                    LECTURA DE ARCH-TENENCIAS
008100*                                    (LEIA SOBRE SU PROPIO
008200*                                    REGISTRO DE FD); SE AGREGA
008300*                                    REG-TENENCIAS COMO AREA
008400*                                    PROPIA DEL FD. SE LIMPIAN
008500*                                    DE SPECIAL-NAMES LAS
008600*                                    CLAUSULAS DE UPSI-0 Y DE
008700*                                    TOP-OF-FORM, QUE NO SE
008800*                                    USABAN EN NINGUN LADO.
008900*   07/09/2015  HDV      INC-3107    1660/1670 PROBABAN LA
009000*                                    CLASE NUMERICA SOBRE TODO
009100*                                    EL CAMPO, RELLENO DE
009200*                                    BLANCOS INCLUIDO; COMO EL
009300*                                    BLANCO NO ES "0" A "9",
009400*                                    TODA TENENCIA SE RECHAZABA.
009500*                                    AHORA SE MIDE EL LARGO
009600*                                    UTIL CON 1470 ANTES DE
009700*                                    PROBAR LA CLASE.
009800*   03/02/2026  SGV      INC-3312    2300 LE AGREGABA PESO
009900*                                    PROPIO A UN FONDO RAIZ SIN
010000*                                    TENENCIAS, VIOLANDO LA
010100*                                    REGLA 11. AHORA SOLO SE
010200*                                    AGREGA CUANDO EL FONDO BASE
010300*                                    ES HIJO DE OTRO FONDO.
010400***************************************************************
010500*   REGLAS DE NEGOCIO APLICADAS (RESUMEN PARA EL MANTENEDOR) -
010600*   NO HAY OTRO DOCUMENTO FUERA DE ESTE FUENTE; SI SE CAMBIA UNA
010700*   REGLA, CAMBIAR TAMBIEN ESTE RESUMEN.
010800*   -----------------------------------------------------------
010900*   REGLA  1  LA LINEA TIENE EXACTAMENTE 3 CAMPOS SEPARADOS POR
011000*             COMA: FONDO PADRE, FONDO HIJO, VALOR (1300).
011100*   REGLA  2  NINGUN NOMBRE DE FONDO PUEDE QUEDAR EN BLANCO
011200*             DESPUES DE RECORTAR ESPACIOS A IZQUIERDA (1400).
011300*   REGLA  3  EL VALOR ES NUMERICO, ESTRICTAMENTE POSITIVO, CON
011400*             HASTA 2 DECIMALES OPCIONALES (1600/1660/1670).
011500*   REGLA  4  EL PAR (PADRE,HIJO) NO SE REPITE EN EL ARCHIVO
011600*             (1700/1750).
011700*   REGLA  5  EL VALOR DEBE PASAR LA PRUEBA DE CLASE NUMERICA
011800*             SOBRE SU LARGO UTIL, NO SOBRE TODO EL CAMPO
011900*             (1660/1670 - VER INC-3107).
012000*   REGLA  6  EL VALOR DE UN FONDO ES LA SUMA DE SUS TENENCIAS
012100*             (1800, ACUMULADO LINEA A LINEA).
012200*   REGLA  7  UN FONDO SIN TENENCIAS ES UN FONDO BASE; SU PESO
012300*             DENTRO DE SI MISMO ES 1 (2300/2350).
012400*   REGLA  8  LA PROPORCION DE UNA TENENCIA ES SU VALOR SOBRE
012500*             EL VALOR TOTAL DEL FONDO PADRE (2500, WS-RATIO).
012600*   REGLA  9  LOS PESOS DE UN FONDO INTERMEDIO SE SUMAN ENTRE
012700*             CAMINOS MULTIPLES AL MISMO FONDO BASE (2500/2680,
012800*             WS-MODO-SUMAR - VER INC-2918).
012900*   REGLA 10  UN FONDO "EN CURSO" EN EL CAMINO ACTUAL VUELTO A
013000*             ENCONTRAR ES UN CICLO Y ABORTA (2400).
013100*   REGLA 11  UN FONDO BASE CONSULTADO EN FORMA DIRECTA (ES EL
013200*             RAIZ) NO TIENE PESOS - SOLO LOS TIENE CUANDO ES
013300*             TENENCIA DE OTRO FONDO (2300, FILTRO POR RAIZ).
013400*   REGLA 12  EL PESO IMPRESO SE REDONDEA A 3 DECIMALES; SE
013500*             CALCULA INTERNAMENTE CON 10 (3100, REQ-1871).
013600*   REGLAS 13-14  CASOS DE REFERENCIA (ARBOL SIMPLE Y DAG) -
013700*             VERIFICADOS A MANO CONTRA ESTE PROGRAMA.
013800*   REGLAS 15-17  EL ARCHIVO VACIO ES ERROR, UN CICLO COMPLETO
013900*             SIN NINGUN FONDO RAIZ ES ERROR, VARIAS RAICES EN
014000*             UN MISMO ARCHIVO SOLO GENERAN AVISO (1900).
014100***************************************************************
014200*   CODIGOS DE RETORNO
014300*   -----------------------------------------------------------
014400*   RETURN-CODE = 0   PROCESO OK, SE IMPRIMIERON LOS PESOS.
014500*   RETURN-CODE = 1   ERROR DE DATOS O DE E/S; VER EL ARCHIVO
014600*                     DE SALIDA (SYSOUT) DEL PASO PARA EL
014700*                     DETALLE DEL DISPLAY QUE LO CAUSO. NO SE
014800*                     IMPRIME NINGUNA LINEA DE RESULTADO.
014900*   UN AVISO DE "VARIAS RAICES" (REGLA 17) NO CAMBIA EL
015000*   RETURN-CODE - ES INFORMATIVO, NO ES UN ERROR.
015100***************************************************************
015200*   ESQUEMA DE TABLAS (CR-3309) - TODO EN MEMORIA, SIN ARCHIVOS
015300*   INTERMEDIOS NI CLASIFICACION (SORT): LA TABLA DE FONDOS
015400*   (FND-), LA TABLA PLANA DE TENENCIAS (TEN-, UNA LISTA
015500*   ENCADENADA POR FONDO PADRE) Y LA TABLA PLANA DE PESOS
015600*   RESUELTOS (PES-, UNA LISTA ENCADENADA POR FONDO) VIVEN EN
015700*   LA COPY FONDOS; LA PILA DE DESCENSO (PIL-) ES LOCAL A ESTE
015800*   PROGRAMA. AL RESOLVER UNA RAIZ, SUS PESOS QUEDAN EN LA
015900*   CADENA PES- DE ESE FONDO PARA SIEMPRE (MEMOIZACION) - SI
016000*   OTRA RAIZ LLEGA AL MISMO FONDO POR OTRO CAMINO (DAG), SE
016100*   REUTILIZA SIN VOLVER A DESCENDER.
016200***************************************************************
016300*   CASOS DE PRUEBA DE REFERENCIA (MANTENIDOS EN TENENCIAS.TXT
016400*   DE DESARROLLO, NO EN PRODUCCION)
016500*   -----------------------------------------------------------
016600*   CASO 1 - ARBOL SIMPLE: UNA RAIZ, DOS NIVELES DE FONDOS
016700*   INTERMEDIOS, FONDOS BASE AL FONDO. SIN FONDO COMPARTIDO
016800*   ENTRE CAMINOS. VERIFICA LAS REGLAS 6 A 8 SIN ENTRAR EN LA
016900*   LOGICA DE ACUMULACION DE CAMINOS MULTIPLES.
017000*   CASO 2 - DAG: UN MISMO FONDO BASE ES TENENCIA DIRECTA DE LA
017100*   RAIZ Y, A LA VEZ, TENENCIA DE UN FONDO INTERMEDIO QUE
017200*   TAMBIEN CUELGA DE LA RAIZ. VERIFICA QUE EL PESO DIRECTO
017300*   REEMPLACE (NO SE SUME CON) EL PESO QUE LLEGA BURBUJEANDO
017400*   POR EL OTRO CAMINO (REGLA 9, WS-MODO-ACUM - VER INC-2918).
017500*   AMBOS CASOS FUERON VERIFICADOS A MANO CONTRA EL RESULTADO
017600*   DE ESTE PROGRAMA; NO HAY UN FONDO RAIZ SIN TENENCIAS EN
017700*   NINGUNO DE LOS DOS (VER REGLA 11 Y 2300-RESOLVER-TOPE-I).
017800*   CASO 3 - RAIZ SIN TENENCIAS (REGLA 11, INC-3312): UNA
017900*   CARTERA DE UN SOLO FONDO, SIN TENENCIAS PROPIAS, CONSULTADA
018000*   DIRECTAMENTE COMO RAIZ. NO ESTA EN TENENCIAS.TXT PORQUE UN
018100*   FONDO SIN TENENCIAS NO GENERA NINGUNA LINEA EN EL ARCHIVO
018200*   (1800-REGISTRAR-TENEN SOLO CREA FILAS DE FND- A PARTIR DE
018300*   PARES PADRE/HIJO LEIDOS) - SE PROBO A MANO AGREGANDO UN
018400*   FONDO ASI A LA TABLA MAESTRA ANTES DE 2000-CALCULAR-PESOS.
018500*   EL RESULTADO CORRECTO ES CERO LINEAS DE SALIDA PARA ESA
018600*   RAIZ; ANTES DE INC-3312, ESTE PROGRAMA LE AGREGABA UN PESO
018700*   PROPIO DE 1.0 COMO SI FUERA HIJO DE ALGUIEN, LO QUE VIOLABA
018800*   LA REGLA 11 (VER EL FIX EN 2300-RESOLVER-TOPE-I).
018900***************************************************************
019000*   GLOSARIO
019100*   -----------------------------------------------------------
019200*   FONDO RAIZ      FONDO QUE NO APARECE COMO TENENCIA DE
019300*                   NINGUN OTRO FONDO EN EL ARCHIVO (FND-ES-
019400*                   RAIZ). ES EL FONDO "DE CARTERA" SOBRE EL
019500*                   QUE SE PIDE EL DESGLOSE LOOK-THROUGH.
019600*   FONDO BASE      FONDO SIN TENENCIAS PROPIAS (FND-CANT-
019700*                   TENENCIAS = 0). ES UN ACTIVO FINAL, NO OTRO
019800*                   FONDO; EL DESGLOSE SE EXPRESA SIEMPRE EN
019900*                   TERMINOS DE FONDOS BASE.
020000*   FONDO INTERMEDIO  FONDO QUE TIENE TENENCIAS PROPIAS Y A LA
020100*                   VEZ ES TENENCIA DE OTRO FONDO (NI RAIZ NI
020200*                   BASE). SUS PESOS SE CALCULAN IGUAL QUE LOS
020300*                   DE UNA RAIZ Y LUEGO SE PONDERAN AL SUBIR.
020400*   TENENCIA        UNA LINEA DEL ARCHIVO DE ENTRADA: UN FONDO
020500*                   (PADRE) TIENE INVERTIDO UN VALOR EN OTRO
020600*                   FONDO (HIJO).
020700*   PESO LOOK-THROUGH  FRACCION DEL VALOR DE UNA RAIZ QUE, AL
020800*                   SEGUIR TODAS LAS TENENCIAS INTERMEDIAS
020900*                   HASTA EL FINAL, TERMINA INVERTIDA EN UN
021000*                   FONDO BASE DETERMINADO.
021100***************************************************************
021200*   LIMITES Y DIMENSIONAMIENTO
021300*   -----------------------------------------------------------
021400*   TABLA DE FONDOS (FND-), TENENCIAS (TEN-) Y PESOS (PES-):
021500*   VER LOS OCCURS DE LA COPY FONDOS PARA EL TOPE ACTUAL DE
021600*   CADA UNA (AMPLIADO POR INC-1602 EN SU MOMENTO). SI EL
021700*   ARCHIVO DE ENTRADA CRECE MAS ALLA DE ESOS TOPES, EL
021800*   PROGRAMA NO LO DETECTA POR SI SOLO - AMPLIAR LOS OCCURS Y
021900*   VOLVER A COMPILAR; NO HAY FORMA DE AVISAR EN TIEMPO DE
022000*   EJECUCION SIN UN CHEQUEO EXPLICITO QUE ESTE PROGRAMA NO
022100*   TIENE TODAVIA.
022200*   PILA DE DESCENSO (WS-PILA-DESCENSO): SU TOPE ES LA
022300*   PROFUNDIDAD MAXIMA DE ANIDAMIENTO DE FONDOS (CUANTOS
022400*   NIVELES DE "FONDO DE FONDOS" PUEDE TENER UNA CARTERA); EN
022500*   LA PRACTICA NUNCA SE HA VISTO UNA CARTERA DE MAS DE 4 O 5
022600*   NIVELES.
022700***************************************************************
022800*   DONDE SE CORTA LA EJECUCION ANTE UN ERROR
022900*   -----------------------------------------------------------
023000*   ESTE PROGRAMA NO ABORTA CON ABEND NI CALL 'ILBOABN0' - TODO
023100*   ERROR SE REPORTA CON UN DISPLAY Y RETURN-CODE = 1; EL
023200*   PROGRAMA SIGUE HASTA 9999-FINAL Y TERMINA NORMALMENTE PARA
023300*   QUE EL JCL DECIDA QUE HACER CON EL RETURN-CODE (USUALMENTE
023400*   UN IF RC EN EL PASO SIGUIENTE). LOS PUNTOS DE CORTE SON:
023500*     - 1000: EL ARCHIVO DE TENENCIAS NO ABRE (FILE STATUS
023600*       DISTINTO DE '00'), O UNA LINEA NO CUMPLE LAS REGLAS 1
023700*       A 5 AL PARSEARSE (1100-1700).
023800*     - 1900: EL ARCHIVO NO TRAJO NINGUN FONDO, O LOS DATOS
023900*       FORMAN UN CICLO SIN NINGUNA RAIZ (REGLAS 15 Y 16).
024000*     - 2400: SE DETECTA UN CICLO DURANTE EL DESCENSO (REGLA
024100*       10) - ESTO NO DEBERIA OCURRIR SI 1900 YA VALIDO BIEN,
024200*       PERO SE DEJA EL CHEQUEO PORQUE UN CICLO PARCIAL (ALGUNOS
024300*       FONDOS CON PADRE, OTROS NO) PUEDE TENER AL MENOS UNA
024400*       RAIZ Y PASAR 1900 SIN PROBLEMA.
024500*   NINGUN OTRO PARRAFO TOCA RETURN-CODE; SI ALGUNA VEZ SE
024600*   AGREGA UNA REGLA NUEVA QUE CORTE LA EJECUCION, AGREGARLA A
024700*   ESTA LISTA TAMBIEN.
024800***************************************************************
024900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025000 ENVIRONMENT DIVISION.
025100 CONFIGURATION SECTION.
025200 SPECIAL-NAMES.
025300     CLASS WS-CLASE-NUMERICA IS "0" THRU "9".
025400
025500 INPUT-OUTPUT SECTION.
025600 FILE-CONTROL.
025700*    DDENTRA LA APUNTA EL JCL DEL PASO A TENENCIAS.TXT DEL DIA;
025800*    NO TIENE NUMERO DE VERSION NI GENERACION, SE SOBREESCRIBE
025900*    CADA CORRIDA. SIN REGISTRO DE CABECERA NI DE FIN.
026000*    LA SALIDA (RES-TEXTO, 3000-IMPRIMIR) NO TIENE SELECT - SE
026100*    MANDA POR DISPLAY A SYSOUT, COMO EL RESTO DE LOS REPORTES
026200*    DE ESTA FAMILIA DE PROGRAMAS; EL JCL LA REDIRIGE A
026300*    DDSALIDA EN EL PASO DONDE SE EJECUTA ESTE PROGRAMA.
026400*    FS-TENENCIAS SE REVISA DESPUES DEL OPEN EN 1000; SI NO DA
026500*    '00' EL PROGRAMA NO INTENTA LEER NI UNA LINEA - SE AVISA
026600*    POR DISPLAY Y SE CORTA CON RETURN-CODE = 1 (VER LA NOTA DE
026700*    "DONDE SE CORTA LA EJECUCION" MAS ARRIBA).
026800     SELECT ARCH-TENENCIAS ASSIGN DDENTRA
026900            ORGANIZATION IS LINE SEQUENTIAL
027000            FILE STATUS IS FS-TENENCIAS.
027100
027200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027300 DATA DIVISION.
027400 FILE SECTION.
027500
027600*    REG-TENENCIAS ES EL AREA PROPIA DEL FD; SE LEE CON
027700*    READ ... INTO WS-LINEA-ENTRADA (VER INC-2944 - EL FD Y EL
027800*    INTO NO PUEDEN COMPARTIR LA MISMA AREA).
027900 FD  ARCH-TENENCIAS
028000     RECORDING MODE IS F.
028100 01  REG-TENENCIAS.
028200     05  RTE-TEXTO               PIC X(79).
028300     05  FILLER                  PIC X(01).
028400
028500 WORKING-STORAGE SECTION.
028600*=======================*
028700
028800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
028900
029000*----------- ARCHIVOS -------------------------------------------
029100*    COPIA DE TRABAJO DE LA LINEA LEIDA (NO EL AREA DEL FD) Y
029200*    LOS INDICADORES DE FILE STATUS Y DE FIN DE LECTURA QUE
029300*    MANEJA EL LAZO DE 1150 (VER INC-2944, REG-TENENCIAS ES
029400*    EL AREA PROPIA DEL FD, WS-LINEA-ENTRADA ES LA DE TRABAJO).
029500 01  WS-LINEA-ENTRADA.
029600     05  LET-TEXTO-LINEA         PIC X(79)   VALUE SPACES.
029700     05  FILLER                  PIC X(01)   VALUE SPACE.
029800 77  FS-TENENCIAS             PIC XX          VALUE SPACES.
029900     88  FS-TENENCIAS-OK                      VALUE '00'.
030000     88  FS-TENENCIAS-FIN                      VALUE '10'.
030100
030200 77  WS-STATUS-FIN            PIC X           VALUE 'N'.
030300     88  WS-FIN-LECTURA                       VALUE 'Y'.
030400     88  WS-NO-FIN-LECTURA                    VALUE 'N'.
030500
030600*----------- CONTADORES Y CONMUTADORES ---------------------------
030700*    WS-NUM-LINEA CUENTA LINEAS LEIDAS PARA LOS MENSAJES DE
030800*    ERROR; WS-CANT-RAICES Y WS-FONDO-HALLADO SOPORTAN LA
030900*    BUSQUEDA LINEAL DE FONDOS RAIZ/HIJO QUE USAN VARIOS
031000*    SUBPARRAFOS DE LOS 1000/1800/1900.
031100 77  WS-NUM-LINEA              PIC S9(9) COMP  VALUE ZERO.
031200 77  WS-CANT-RAICES            PIC S9(4) COMP  VALUE ZERO.
031300 77  WS-INDICE-I               PIC S9(4) COMP  VALUE ZERO.
031400 77  WS-INDICE-J               PIC S9(4) COMP  VALUE ZERO.
031500 77  WS-FONDO-IDX              PIC S9(4) COMP  VALUE ZERO.
031600 77  WS-FONDO-HALLADO          PIC X           VALUE 'N'.
031700     88  WS-FONDO-SI-HALLADO                  VALUE 'S'.
031800     88  WS-FONDO-NO-HALLADO                  VALUE 'N'.
031900
032000*----------- AREA DE TRABAJO PARA RECORTE DE BLANCOS -------------
032100*    WS-RECORTE-SALIDA ES EL CAMPO "DE PASO" QUE 1470/1475
032200*    MIDEN CARACTER POR CARACTER; WS-RECORTE-PTR QUEDA CON EL
032300*    LARGO UTIL (SIN RELLENO DE BLANCOS) Y ES LO QUE 1660/1670
032400*    USAN PARA NO PROBAR LA CLASE NUMERICA SOBRE BLANCOS
032500*    (VER INC-3107).
032600 77  WS-RECORTE-ENTRADA        PIC X(20)       VALUE SPACES.
032700 77  WS-RECORTE-SALIDA         PIC X(20)       VALUE SPACES.
032800 77  WS-RECORTE-PTR            PIC S9(4) COMP  VALUE ZERO.
032900
033000*----------- AREA DE TRABAJO PARA PARSEO DE VALOR ---------------
033100*    EL TEXTO DEL CAMPO VALOR (CTE-VALOR-TEXTO) SE PARTE EN
033200*    PARTE ENTERA (WS-VALOR-ENTERO) Y PARTE DECIMAL DE DOS
033300*    CIFRAS (WS-VALOR-DECIMAL, REQ-1871 FIJO 2 DECIMALES DE
033400*    ENTRADA AUNQUE EL PESO SE CALCULE CON 10 INTERNAMENTE);
033500*    WS-VALOR-PARSEADO ES EL VALOR NUMERICO YA ARMADO, LISTO
033600*    PARA MOVERSE A FND-VALOR-TENENCIA.
033700 77  WS-VALOR-ENTERO           PIC S9(9) COMP-3 VALUE ZERO.
033800 77  WS-VALOR-DECIMAL          PIC S9(2) COMP-3 VALUE ZERO.
033900 77  WS-VALOR-PUNTO-POS        PIC S9(4) COMP   VALUE ZERO.
034000 77  WS-VALOR-PARSEADO         PIC S9(9)V99 COMP-3 VALUE ZERO.
034100 77  WS-VALOR-ES-VALIDO        PIC X            VALUE 'N'.
034200     88  WS-VALOR-OK                            VALUE 'S'.
034300     88  WS-VALOR-OK-NO                         VALUE 'N'.
034400
034500*----------- AREA DE TRABAJO PARA BUSQUEDA DE FONDOS ----------
034600*    WS-NOMBRE-A-BUSCAR ES EL NOMBRE QUE 1850/1855 COMPARAN
034700*    CONTRA FND-NOMBRE EN LA TABLA; WS-DUP-HALLADO LO USA
034800*    1750 PARA LA VALIDACION DE LINEAS DUPLICADAS (REQ-1203).
034900 77  WS-NOMBRE-A-BUSCAR        PIC X(20)        VALUE SPACES.
035000 77  WS-DUP-HALLADO            PIC X            VALUE 'N'.
035100     88  WS-DUP-SI                              VALUE 'S'.
035200     88  WS-DUP-NO                              VALUE 'N'.
035300
035400*----------- AREA DE TRABAJO DEL DESCENSO (PILA) --------------
035500*    ESTE BLOQUE SOSTIENE TODO EL DFS SIMULADO DE LOS 2000.
035600*    WS-RAIZ-ACTUAL-IDX Y WS-HIJO-IDX SON LOS PUNTEROS A LA
035700*    TABLA FND- QUE 2050/2150 MUEVEN A MEDIDA QUE BAJAN POR
035800*    EL ARBOL/DAG; WS-VALOR-ORIGEN LLEVA EL VALOR EN PESOS DE
035900*    LA RAIZ QUE SE ESTA REPARTIENDO Y WS-RATIO LA FRACCION
036000*    DE ESE VALOR QUE LE TOCA A LA TENENCIA EN CURSO (10
036100*    DECIMALES INTERNOS, REQ-1871).
036200 77  WS-RAIZ-ACTUAL-IDX        PIC S9(4) COMP  VALUE ZERO.
036300 77  WS-HIJO-IDX               PIC S9(4) COMP  VALUE ZERO.
036400 77  WS-HIJO-NOMBRE            PIC X(20)       VALUE SPACES.
036500 77  WS-TENENCIA-ACTUAL-IDX    PIC S9(6) COMP  VALUE ZERO.
036600 77  WS-VALOR-ORIGEN           PIC S9(9)V99 COMP-3 VALUE ZERO.
036700 77  WS-RATIO                 PIC S9(1)V9(10) COMP-3 VALUE ZERO.
036800*    WS-FONDO-APILAR-IDX/WS-VALOR-ORIGEN-APILAR SON LOS DATOS
036900*    QUE 2150 EMPUJA A WS-PILA-DESCENSO AL BAJAR UN NIVEL;
037000*    2250 LOS LEE DE VUELTA AL DESAPILAR.
037100 77  WS-FONDO-APILAR-IDX       PIC S9(4) COMP  VALUE ZERO.
037200 77  WS-VALOR-ORIGEN-APILAR    PIC S9(9)V99 COMP-3 VALUE ZERO.
037300*    WS-PADRE-ACUM-IDX/WS-HIJO-ACUM-IDX/WS-VALOR-ACUM-TENENCIA
037400*    SON DE 2300-2500 (ACUMULACION DEL PESO AL DESAPILAR);
037500*    WS-PESO-A-SUMAR ES LO QUE 2350 AGREGA AL PESO PROPIO DEL
037600*    FONDO RAIZ CUANDO ESTE TIENE UNA TENENCIA DIRECTA EN UN
037700*    FONDO BASE.
037800 77  WS-PADRE-ACUM-IDX         PIC S9(4) COMP  VALUE ZERO.
037900 77  WS-HIJO-ACUM-IDX          PIC S9(4) COMP  VALUE ZERO.
038000 77  WS-VALOR-ACUM-TENENCIA    PIC S9(9)V99 COMP-3 VALUE ZERO.
038100 77  WS-PESO-A-SUMAR           PIC S9(1)V9(10) COMP-3 VALUE ZERO.
038200*    WS-BASE-A-BUSCAR/WS-PESO-PTR/WS-PESO-PTR-ANT/
038300*    WS-PESO-HALLADO SOPORTAN LA BUSQUEDA LINEAL DE 2680 EN LA
038400*    TABLA DE PESOS ACUMULADOS POR RAIZ (FND-TABLA-PESOS).
038500 77  WS-BASE-A-BUSCAR          PIC X(20)       VALUE SPACES.
038600 77  WS-PESO-PTR               PIC S9(6) COMP  VALUE ZERO.
038700 77  WS-PESO-PTR-ANT           PIC S9(6) COMP  VALUE ZERO.
038800 77  WS-TENENCIA-NUEVA-IDX     PIC S9(6) COMP  VALUE ZERO.
038900 77  WS-FONDO-FINAL-IDX        PIC S9(4) COMP  VALUE ZERO.
039000 77  WS-PESO-HALLADO           PIC X           VALUE 'N'.
039100     88  WS-PESO-SI-HALLADO                    VALUE 'S'.
039200     88  WS-PESO-NO-HALLADO                    VALUE 'N'.
039300*    WS-MODO-ACUM ES EL CONMUTADOR DE INC-2918: SUMAR (PESO
039400*    QUE LLEGA BURBUJEANDO DE UN HIJO CON PESOS PROPIOS, SE
039500*    ACUMULA) O REEMPLAZAR (TENENCIA DIRECTA EN UN FONDO BASE,
039600*    FIJA EL VALOR, NO SE SUMA A LO YA ACUMULADO POR OTRO
039700*    CAMINO). LO FIJA 2500 Y LO CONSUME 2680.
039800 77  WS-MODO-ACUM              PIC X           VALUE 'S'.
039900     88  WS-MODO-SUMAR                         VALUE 'S'.
040000     88  WS-MODO-REEMPLAZAR                    VALUE 'R'.
040100
040200*----------- IMPRESION DE LA LINEA DE RESULTADO ---------------
040300*    LOS NOMBRES SE PASAN A WS-NOMBRE-RAIZ-TRIM/WS-NOMBRE-
040400*    BASE-TRIM RECORTADOS AL LARGO UTIL (INC-2290, SIN DEJAR
040500*    BLANCOS DE RELLENO EN LA SALIDA); WS-PESO-REDONDEO BAJA
040600*    EL PESO DE 10 DECIMALES INTERNOS A 3 (ROUNDED) Y
040700*    WS-PESO-EDIT ES SU VERSION EDITADA PARA EL DISPLAY.
040800 77  WS-NOMBRE-RAIZ-TRIM       PIC X(20)       VALUE SPACES.
040900 77  WS-NOMBRE-BASE-TRIM       PIC X(20)       VALUE SPACES.
041000 77  WS-LONG-RAIZ              PIC S9(4) COMP  VALUE ZERO.
041100 77  WS-LONG-BASE              PIC S9(4) COMP  VALUE ZERO.
041200 77  WS-PESO-REDONDEO          PIC 9V999 COMP-3 VALUE ZERO.
041300 77  WS-PESO-EDIT              PIC 9.999       VALUE ZERO.
041400 77  WS-PUNTERO-LINEA          PIC S9(4) COMP  VALUE ZERO.
041500
041600*----------- COPYS ---------------------------------------------
041700*    PREFIJOS DE CAMPO DE LA COPY FONDOS, PARA QUIEN TENGA QUE
041800*    TOCAR ESTE PROGRAMA SIN HABER VISTO ANTES EL COPY:
041900*        FND-   TABLA MAESTRA DE FONDOS (UNA FILA POR FONDO).
042000*        TEN-   TABLA PLANA DE TENENCIAS (UNA FILA POR LINEA
042100*               LEIDA, ENCADENADA POR FND-TENENCIA-INI/FIN).
042200*        PES-   TABLA PLANA DE PESOS RESUELTOS (UNA FILA POR
042300*               FONDO BASE ALCANZADO, ENCADENADA POR
042400*               FND-PESO-INI/FIN).
042500*        PIL-   PILA DE DESCENSO (WORKING-STORAGE DE ESTE
042600*               PROGRAMA, NO DE LA COPY - VER MAS ABAJO).
042700*    LOS INDICES FX-FONDO/TX-TENENCIA/PX-PESO/PX-PILA SOLO SE
042800*    USAN CON SET, NUNCA SE MUEVEN DIRECTAMENTE (ESTILO DE LA
042900*    CASA PARA INDICES DE TABLA OCCURS).
043000     COPY FONDOS.
043100
043200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
043300
043400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
043500***************************************************************
043600*   NOTAS PARA QUIEN MANTENGA ESTE PROGRAMA
043700*   -----------------------------------------------------------
043800*   ESTE FUENTE REEMPLAZA AL PROCESO MANUAL QUE EXISTIA ANTES
043900*   EN LA OFICINA DE CARTERAS (PLANILLA DE CALCULO, REVISADA A
044000*   OJO POR UN ANALISTA) - DE AHI QUE VARIAS REGLAS ESTEN
044100*   REDACTADAS COMO SI FUERAN INSTRUCCIONES PARA UNA PERSONA
044200*   (REGLA 17, POR EJEMPLO, ES UN AVISO Y NO UN CORTE, PORQUE
044300*   EL ANALISTA SIEMPRE QUISO VER TODAS LAS RAICES IGUAL).
044400*   SI SE AGREGA UNA REGLA DE NEGOCIO NUEVA, ACTUALIZAR EN EL
044500*   MISMO CAMBIO:
044600*     1) EL RESUMEN DE REGLAS AL PRINCIPIO DE ESTE FUENTE,
044700*     2) EL PARRAFO QUE LA IMPLEMENTA (CON BANNER Y NUMERO DE
044800*        REGLA EN EL COMENTARIO, COMO LAS DEMAS),
044900*     3) SI CORRESPONDE, LOS OCCURS DE LA COPY FONDOS Y LA NOTA
045000*        DE LIMITES Y DIMENSIONAMIENTO DE MAS ARRIBA.
045100*   ESTE PROGRAMA NO LLAMA SUBPROGRAMAS NI USA SORT NI DB2 - TODA
045200*   LA LOGICA ESTA EN ESTE UNICO FUENTE, JUNTO CON LA COPY FONDOS
045300*   QUE SOLO TRAE LOS LAYOUTS DE TABLAS.
045400***************************************************************
045500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
045600 PROCEDURE DIVISION.
045700
045800*-----------------------------------------------------------------
045900*    SECUENCIA DRIVER (REGLAS 15-17): CARGA, VALIDA LA CARGA,
046000*    CALCULA LOS PESOS Y RECIEN AHI IMPRIME. CADA PASO SE SALTA
046100*    SI EL ANTERIOR DEJO RETURN-CODE DISTINTO DE CERO, PARA QUE
046200*    NO SE IMPRIMA NADA CON DATOS A MEDIO PROCESAR.
046300*-----------------------------------------------------------------
046400 MAIN-PROGRAM-INICIO.
046500
046600     MOVE ZEROS TO RETURN-CODE
046700
046800*        1000 DEJA RETURN-CODE DISTINTO DE CERO SI EL ARCHIVO NO
046900*        ABRE O SI CUALQUIER LINEA FALLA LAS REGLAS 1-5.
047000     PERFORM 1000-CARGA-FONDOS-I    THRU 1000-CARGA-FONDOS-F
047100
047200     IF RETURN-CODE = ZEROS THEN
047300        PERFORM 1900-VALIDAR-CARGA-I THRU 1900-VALIDAR-CARGA-F
047400     END-IF
047500
047600     IF RETURN-CODE = ZEROS THEN
047700        PERFORM 2000-CALCULAR-PESOS-I
047800           THRU 2000-CALCULAR-PESOS-F
047900     END-IF
048000
048100     IF RETURN-CODE = ZEROS THEN
048200        PERFORM 3000-IMPRIMIR-I      THRU 3000-IMPRIMIR-F
048300     END-IF
048400
048500     PERFORM 9999-FINAL-I           THRU 9999-FINAL-F.
048600
048700 MAIN-PROGRAM-FINAL. GOBACK.
048800
048900
049000*-----------------------------------------------------------------
049100*    1000-CARGA-FONDOS  (UNIDAD LOAD-FUNDS)
049200*    ABRE EL ARCHIVO, LEE LINEA POR LINEA Y ARMA LA TABLA DE
049300*    FONDOS Y LA TABLA DE TENENCIAS. TERMINA CON RETURN-CODE
049400*    DISTINTO DE CERO SI ENCUENTRA CUALQUIER ERROR DE DATOS.
049500*-----------------------------------------------------------------
049600 1000-CARGA-FONDOS-I.
049700*        SE DEJA ENCENDIDO HASTA QUE 1150 ENCUENTRE FIN DE
049800*        ARCHIVO O UN ERROR DE E/S.
049900
050000     SET WS-NO-FIN-LECTURA TO TRUE
050100
050200     OPEN INPUT ARCH-TENENCIAS
050300     IF NOT FS-TENENCIAS-OK THEN
050400        DISPLAY '* ERROR: NO SE PUDO ABRIR EL ARCHIVO DE '
050500                'TENENCIAS - FS = ' FS-TENENCIAS
050600        MOVE 1 TO RETURN-CODE
050700        SET WS-FIN-LECTURA TO TRUE
050800     END-IF
050900
051000     PERFORM 1100-PROCESAR-LINEA-I THRU 1100-PROCESAR-LINEA-F
051100        UNTIL WS-FIN-LECTURA OR RETURN-CODE NOT = ZEROS
051200
051300     IF FS-TENENCIAS-OK OR FS-TENENCIAS-FIN THEN
051400        CLOSE ARCH-TENENCIAS
051500     END-IF.
051600
051700 1000-CARGA-FONDOS-F. EXIT.
051800
051900
052000*-----------------------------------------------------------------
052100*    UNA LINEA VALIDA (REGLAS 1-5) SE CONVIERTE EN UNA FILA DE
052200*    LA TABLA PLANA DE TENENCIAS (1800) Y, SI HACE FALTA, EN UNA
052300*    FILA NUEVA DE LA TABLA MAESTRA DE FONDOS (1850/1870, DESDE
052400*    1800). CUALQUIER RETURN-CODE DISTINTO DE CERO EN EL CAMINO
052500*    DETIENE EL RESTO DE LOS PASOS PARA ESA LINEA.
052600*-----------------------------------------------------------------
052700 1100-PROCESAR-LINEA-I.
052800
052900     PERFORM 1150-LEER-LINEA-I THRU 1150-LEER-LINEA-F
053000
053100*        CADA PASO SOLO SE INTENTA SI EL ANTERIOR NO DEJO
053200*        RETURN-CODE DISTINTO DE CERO - UNA LINEA MALA NO SIGUE
053300*        SIENDO PARTIDA, VALIDADA NI REGISTRADA.
053400     IF NOT WS-FIN-LECTURA AND RETURN-CODE = ZEROS THEN
053500        PERFORM 1300-PARTIR-CAMPOS-I THRU 1300-PARTIR-CAMPOS-F
053600        IF RETURN-CODE = ZEROS THEN
053700           PERFORM 1400-VALIDAR-NOMBRES-I
053800              THRU 1400-VALIDAR-NOMBRES-F
053900        END-IF
054000        IF RETURN-CODE = ZEROS THEN
054100           PERFORM 1600-PARSEAR-VALOR-I THRU 1600-PARSEAR-VALOR-F
054200        END-IF
054300        IF RETURN-CODE = ZEROS THEN
054400           PERFORM 1700-VERIFICAR-DUPLIC-I
054500              THRU 1700-VERIFICAR-DUPLIC-F
054600        END-IF
054700        IF RETURN-CODE = ZEROS THEN
054800           PERFORM 1800-REGISTRAR-TENEN-I
054900              THRU 1800-REGISTRAR-TENEN-F
055000        END-IF
055100     END-IF.
055200
055300 1100-PROCESAR-LINEA-F. EXIT.
055400
055500
055600*-----------------------------------------------------------------
055700*    LEE UNA LINEA DE TEXTO. FS-TENENCIAS '00' ES LECTURA
055800*    NORMAL, '10' ES FIN DE ARCHIVO (NO ES ERROR), CUALQUIER
055900*    OTRO VALOR ES UN PROBLEMA DE E/S Y ABORTA LA CARGA.
056000*-----------------------------------------------------------------
056100 1150-LEER-LINEA-I.
056200
056300     READ ARCH-TENENCIAS INTO WS-LINEA-ENTRADA
056400
056500     EVALUATE FS-TENENCIAS
056600        WHEN '00'
056700           ADD 1 TO WS-NUM-LINEA
056800        WHEN '10'
056900           SET WS-FIN-LECTURA TO TRUE
057000        WHEN OTHER
057100           DISPLAY '* ERROR EN LECTURA DE TENENCIAS - FS = '
057200                   FS-TENENCIAS
057300           MOVE 1 TO RETURN-CODE
057400           SET WS-FIN-LECTURA TO TRUE
057500     END-EVALUATE.
057600
057700 1150-LEER-LINEA-F. EXIT.
057800
057900
058000*-----------------------------------------------------------------
058100*    PARTE LA LINEA EN 3 CAMPOS POR COMA (REGLA 1: EXACTAMENTE
058200*    3 CAMPOS). SI HAY UN CUARTO CAMPO O FALTA ALGUNO, ES ERROR.
058300*-----------------------------------------------------------------
058400 1300-PARTIR-CAMPOS-I.
058500
058600     MOVE SPACES TO CTE-NOMBRE-PADRE CTE-NOMBRE-HIJO
058700                    CTE-VALOR-TEXTO  CTE-CAMPO-EXTRA
058800     MOVE ZERO  TO CTE-CANT-CAMPOS
058900
059000     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
059100         INTO CTE-NOMBRE-PADRE CTE-NOMBRE-HIJO
059200              CTE-VALOR-TEXTO  CTE-CAMPO-EXTRA
059300         TALLYING IN CTE-CANT-CAMPOS
059400*        CTE-CAMPO-EXTRA RECIBE UN CUARTO CAMPO SI LO HUBIERA,
059500*        SOLO PARA QUE TALLYING LO CUENTE Y 032400 LO RECHACE.
059600
059700     IF CTE-CANT-CAMPOS NOT = 3 THEN
059800        DISPLAY '* ERROR: FORMATO DE REGISTRO INCORRECTO EN '
059900                'LA LINEA ' WS-NUM-LINEA
060000        MOVE 1 TO RETURN-CODE
060100     END-IF.
060200
060300 1300-PARTIR-CAMPOS-F. EXIT.
060400
060500
060600*-----------------------------------------------------------------
060700*    REGLA 2: NOMBRE PADRE Y NOMBRE HIJO NO PUEDEN SER BLANCOS,
060800*    UNA VEZ RECORTADOS LOS ESPACIOS INICIALES.
060900*-----------------------------------------------------------------
061000 1400-VALIDAR-NOMBRES-I.
061100
061200*        1450 YA RECORTA SOLO BLANCOS A LA IZQUIERDA; EL NOMBRE
061300*        DE FONDO NO LLEVA BLANCOS INTERMEDIOS (VER 1470).
061400     MOVE CTE-NOMBRE-PADRE TO WS-RECORTE-ENTRADA
061500     PERFORM 1450-RECORTAR-BLANCOS-I THRU 1450-RECORTAR-BLANCOS-F
061600     MOVE WS-RECORTE-SALIDA TO CTE-NOMBRE-PADRE
061700
061800     MOVE CTE-NOMBRE-HIJO  TO WS-RECORTE-ENTRADA
061900     PERFORM 1450-RECORTAR-BLANCOS-I THRU 1450-RECORTAR-BLANCOS-F
062000     MOVE WS-RECORTE-SALIDA TO CTE-NOMBRE-HIJO
062100
062200     IF CTE-NOMBRE-PADRE = SPACES OR
062300        CTE-NOMBRE-HIJO  = SPACES THEN
062400        DISPLAY '* ERROR: NOMBRE DE FONDO EN BLANCO EN LA '
062500                'LINEA ' WS-NUM-LINEA
062600        MOVE 1 TO RETURN-CODE
062700     END-IF.
062800
062900 1400-VALIDAR-NOMBRES-F. EXIT.
063000
063100
063200*-----------------------------------------------------------------
063300*    RECORTA LOS ESPACIOS INICIALES DE WS-RECORTE-ENTRADA Y
063400*    DEJA EL RESULTADO ALINEADO A IZQUIERDA EN WS-RECORTE-SALIDA.
063500*    SE USA COMO RUTINA COMUN (SIN CALL) PARA VARIOS CAMPOS.
063600*-----------------------------------------------------------------
063700 1450-RECORTAR-BLANCOS-I.
063800
063900     MOVE SPACES TO WS-RECORTE-SALIDA
064000     MOVE 1 TO WS-RECORTE-PTR
064100
064200     PERFORM 1460-AVANZAR-BLANCO-I THRU 1460-AVANZAR-BLANCO-F
064300        UNTIL WS-RECORTE-PTR > 20 OR
064400              WS-RECORTE-ENTRADA(WS-RECORTE-PTR:1) NOT = SPACE
064500
064600     IF WS-RECORTE-PTR <= 20 THEN
064700        MOVE WS-RECORTE-ENTRADA(WS-RECORTE-PTR:)
064800          TO WS-RECORTE-SALIDA
064900     END-IF.
065000
065100 1450-RECORTAR-BLANCOS-F. EXIT.
065200
065300*-----------------------------------------------------------------
065400*    SUBPARRAFO DE 1450: ADELANTA EL PUNTERO DE RECORTE UNA
065500*    POSICION. SEPARADO EN SU PROPIO PARRAFO PORQUE EL PERFORM
065600*    UNTIL DE 1450 NO ADMITE UN CUERPO EN LINEA (ESTILO DE LA
065700*    CASA: UN PASO DE ITERACION, UN PARRAFO).
065800*-----------------------------------------------------------------
065900 1460-AVANZAR-BLANCO-I.
066000
066100     ADD 1 TO WS-RECORTE-PTR.
066200
066300 1460-AVANZAR-BLANCO-F. EXIT.
066400
066500
066600*-----------------------------------------------------------------
066700*    REGLA 3: EL VALOR DEBE SER NUMERICO Y ESTRICTAMENTE MAYOR
066800*    QUE CERO. ACEPTA UN PUNTO DECIMAL OPCIONAL (HASTA 2
066900*    DECIMALES); NO SE ACEPTA SIGNO.
067000*-----------------------------------------------------------------
067100 1600-PARSEAR-VALOR-I.
067200
067300     MOVE CTE-VALOR-TEXTO  TO WS-RECORTE-ENTRADA
067400     PERFORM 1450-RECORTAR-BLANCOS-I THRU 1450-RECORTAR-BLANCOS-F
067500     MOVE WS-RECORTE-SALIDA TO CTE-VALOR-TEXTO
067600
067700     SET WS-VALOR-OK-NO TO TRUE
067800     MOVE ZERO TO WS-VALOR-ENTERO WS-VALOR-DECIMAL
067900     MOVE ZERO TO WS-VALOR-PUNTO-POS
068000
068100     PERFORM 1650-BUSCAR-PUNTO-I THRU 1650-BUSCAR-PUNTO-F
068200
068300     IF WS-VALOR-PUNTO-POS = ZERO THEN
068400        PERFORM 1660-VALOR-SIN-PUNTO-I THRU 1660-VALOR-SIN-PUNTO-F
068500     ELSE
068600        PERFORM 1670-VALOR-CON-PUNTO-I THRU 1670-VALOR-CON-PUNTO-F
068700     END-IF
068800
068900*        REGLA 3: EL VALOR DEBE SER ESTRICTAMENTE POSITIVO
069000*        (REQ-2744); CERO O NEGATIVO SE RECHAZA AUNQUE HAYA
069100*        PASADO LA PRUEBA DE CLASE DE 1660/1670.
069200     IF WS-VALOR-OK THEN
069300        COMPUTE WS-VALOR-PARSEADO =
069400                WS-VALOR-ENTERO + (WS-VALOR-DECIMAL / 100)
069500        IF WS-VALOR-PARSEADO NOT > ZERO THEN
069600           SET WS-VALOR-OK-NO TO TRUE
069700        END-IF
069800     END-IF
069900
070000     IF WS-VALOR-OK-NO THEN
070100        DISPLAY '* ERROR: VALOR DE TENENCIA INVALIDO EN LA '
070200                'LINEA ' WS-NUM-LINEA
070300        MOVE 1 TO RETURN-CODE
070400     END-IF.
070500
070600 1600-PARSEAR-VALOR-F. EXIT.
070700
070800
070900*-----------------------------------------------------------------
071000*    BUSCA EL PUNTO DECIMAL EN CTE-VALOR-TEXTO, CARACTER POR
071100*    CARACTER (EL CAMPO NO SUPERA 15 POSICIONES). SI NO LO
071200*    ENCUENTRA, WS-VALOR-PUNTO-POS QUEDA EN CERO Y 1600 TRATA EL
071300*    VALOR COMO ENTERO PURO (1660); SI LO ENCUENTRA, 1600 USA
071400*    1670 PARA SEPARAR ENTERO Y DECIMAL.
071500*-----------------------------------------------------------------
071600 1650-BUSCAR-PUNTO-I.
071700
071800     MOVE ZERO TO WS-VALOR-PUNTO-POS
071900     MOVE ZERO TO WS-INDICE-I
072000
072100     PERFORM 1655-AVANZAR-PUNTO-I THRU 1655-AVANZAR-PUNTO-F
072200        UNTIL WS-INDICE-I > 15 OR WS-VALOR-PUNTO-POS NOT = ZERO.
072300
072400 1650-BUSCAR-PUNTO-F. EXIT.
072500
072600*-----------------------------------------------------------------
072700*    SUBPARRAFO DE 1650: ADELANTA EL INDICE DE BUSQUEDA UNA
072800*    POSICION Y, SI ENCUENTRA EL PUNTO DECIMAL, ANOTA SU LUGAR EN
072900*    WS-VALOR-PUNTO-POS PARA QUE 1600 DECIDA SI HAY PARTE
073000*    DECIMAL O NO.
073100*-----------------------------------------------------------------
073200 1655-AVANZAR-PUNTO-I.
073300
073400     ADD 1 TO WS-INDICE-I
073500     IF CTE-VALOR-TEXTO(WS-INDICE-I:1) = '.' THEN
073600        MOVE WS-INDICE-I TO WS-VALOR-PUNTO-POS
073700     END-IF.
073800
073900 1655-AVANZAR-PUNTO-F. EXIT.
074000
074100
074200*-----------------------------------------------------------------
074300*    EL LARGO UTIL SE MIDE CON 1470 ANTES DE LA PRUEBA DE CLASE
074400*    (VER INC-3107 - BLANCOS DE RELLENO Y LA CLASE NUMERICA).
074500 1660-VALOR-SIN-PUNTO-I.
074600
074700     MOVE CTE-VALOR-TEXTO TO WS-RECORTE-SALIDA
074800     PERFORM 1470-MEDIR-LONGITUD-I THRU 1470-MEDIR-LONGITUD-F
074900
075000     IF WS-RECORTE-PTR > ZERO AND
075100        CTE-VALOR-TEXTO(1:WS-RECORTE-PTR) IS WS-CLASE-NUMERICA
075200     THEN
075300        MOVE CTE-VALOR-TEXTO(1:WS-RECORTE-PTR)
075400          TO WS-VALOR-ENTERO
075500        MOVE ZERO            TO WS-VALOR-DECIMAL
075600        SET WS-VALOR-OK TO TRUE
075700     END-IF.
075800
075900 1660-VALOR-SIN-PUNTO-F. EXIT.
076000
076100
076200*-----------------------------------------------------------------
076300*    SEPARA LA PARTE ENTERA (ANTES DEL PUNTO) DE LA DECIMAL
076400*    (LAS 2 POSICIONES DESPUES DEL PUNTO, REGLA 3: MAXIMO 2
076500*    DECIMALES). SI LA PARTE DECIMAL VIENE VACIA SE ASUME CERO;
076600*    SI TRAE MENOS DE 2 DIGITOS, EL SEGUNDO QUEDA EN BLANCO Y LA
076700*    PRUEBA DE CLASE SOBRE (1:2) LO RECHAZA, COMO CORRESPONDE.
076800*-----------------------------------------------------------------
076900 1670-VALOR-CON-PUNTO-I.
077000
077100     MOVE SPACES TO WS-RECORTE-SALIDA
077200     IF WS-VALOR-PUNTO-POS > 1 THEN
077300        MOVE CTE-VALOR-TEXTO(1:WS-VALOR-PUNTO-POS - 1)
077400          TO WS-RECORTE-SALIDA
077500     END-IF
077600
077700     PERFORM 1470-MEDIR-LONGITUD-I THRU 1470-MEDIR-LONGITUD-F
077800
077900     IF WS-RECORTE-PTR > ZERO AND
078000        WS-RECORTE-SALIDA(1:WS-RECORTE-PTR) IS WS-CLASE-NUMERICA
078100     THEN
078200        MOVE WS-RECORTE-SALIDA(1:WS-RECORTE-PTR)
078300          TO WS-VALOR-ENTERO
078400
078500        MOVE SPACES TO WS-RECORTE-SALIDA
078600        MOVE CTE-VALOR-TEXTO(WS-VALOR-PUNTO-POS + 1:2)
078700          TO WS-RECORTE-SALIDA(1:2)
078800
078900        IF WS-RECORTE-SALIDA(1:2) = SPACES THEN
079000           MOVE ZERO TO WS-VALOR-DECIMAL
079100           SET WS-VALOR-OK TO TRUE
079200        ELSE
079300           IF WS-RECORTE-SALIDA(1:2) IS WS-CLASE-NUMERICA THEN
079400              MOVE WS-RECORTE-SALIDA(1:2) TO WS-VALOR-DECIMAL
079500              SET WS-VALOR-OK TO TRUE
079600           END-IF
079700        END-IF
079800     END-IF.
079900
080000 1670-VALOR-CON-PUNTO-F. EXIT.
080100
080200
080300*-----------------------------------------------------------------
080400*    REGLA 4: EL PAR (PADRE, HIJO) NO PUEDE REPETIRSE EN EL
080500*    ARCHIVO. SOLO HAY DUPLICADO SI EL PADRE YA EXISTE Y YA
080600*    TIENE REGISTRADA ESA MISMA TENENCIA.
080700*-----------------------------------------------------------------
080800 1700-VERIFICAR-DUPLIC-I.
080900
081000*        SI EL PADRE TODAVIA NO EXISTE EN LA TABLA, ES SU
081100*        PRIMERA TENENCIA Y NO PUEDE HABER DUPLICADO.
081200     MOVE CTE-NOMBRE-PADRE TO WS-NOMBRE-A-BUSCAR
081300     PERFORM 1850-BUSCAR-FONDO-I THRU 1850-BUSCAR-FONDO-F
081400     SET WS-DUP-NO TO TRUE
081500
081600     IF WS-FONDO-SI-HALLADO THEN
081700        MOVE FND-TENENCIA-INI(WS-FONDO-IDX) TO WS-PESO-PTR
081800        PERFORM 1750-COMPARAR-TENEN-I THRU 1750-COMPARAR-TENEN-F
081900           UNTIL WS-PESO-PTR = ZERO OR WS-DUP-SI
082000     END-IF.
082100
082200 1700-VERIFICAR-DUPLIC-F. EXIT.
082300
082400*-----------------------------------------------------------------
082500*    SUBPARRAFO DE 1700: COMPARA EL NOMBRE DEL HIJO DE LA LINEA
082600*    ACTUAL CONTRA EL DE UNA TENENCIA YA REGISTRADA PARA EL MISMO
082700*    PADRE. SI COINCIDEN, LA LINEA DE ENTRADA ES UN DUPLICADO
082800*    (REGLA 4) Y 1700 CORTA LA BUSQUEDA.
082900*-----------------------------------------------------------------
083000 1750-COMPARAR-TENEN-I.
083100
083200     IF TEN-NOMBRE-HIJO(WS-PESO-PTR) = CTE-NOMBRE-HIJO THEN
083300        DISPLAY '* ERROR: TENENCIA DUPLICADA EN LA LINEA '
083400                WS-NUM-LINEA
083500        MOVE 1 TO RETURN-CODE
083600        SET WS-DUP-SI TO TRUE
083700     ELSE
083800        MOVE TEN-SIGUIENTE-IDX(WS-PESO-PTR) TO WS-PESO-PTR
083900     END-IF.
084000
084100 1750-COMPARAR-TENEN-F. EXIT.
084200
084300
084400*-----------------------------------------------------------------
084500*    BUSQUEDA LINEAL DE UN FONDO POR NOMBRE (WS-NOMBRE-A-BUSCAR).
084600*    DEVUELVE WS-FONDO-IDX Y WS-FONDO-HALLADO. RUTINA COMUN,
084700*    USADA AL CARGAR EL ARCHIVO Y AL DESCENDER EN EL CALCULO.
084800*-----------------------------------------------------------------
084900 1850-BUSCAR-FONDO-I.
085000*        BUSQUEDA LINEAL - LA TABLA NO VIENE ORDENADA POR
085100*        NOMBRE, SOLO POR ORDEN DE APARICION EN EL ARCHIVO.
085200
085300     SET WS-FONDO-NO-HALLADO TO TRUE
085400     MOVE ZERO TO WS-FONDO-IDX
085500
085600     IF FND-CANT-FONDOS > ZERO THEN
085700        PERFORM 1855-COMPARAR-FONDO-I THRU 1855-COMPARAR-FONDO-F
085800           VARYING FX-FONDO FROM 1 BY 1
085900           UNTIL FX-FONDO > FND-CANT-FONDOS OR
086000                 WS-FONDO-SI-HALLADO
086100     END-IF.
086200
086300 1850-BUSCAR-FONDO-F. EXIT.
086400
086500*-----------------------------------------------------------------
086600*    SUBPARRAFO DE 1850: COMPARA EL NOMBRE BUSCADO CONTRA EL
086700*    NOMBRE DE FONDO DE LA POSICION ACTUAL DE LA TABLA MAESTRA.
086800*    SI COINCIDEN, EL FONDO YA EXISTE Y 1850/1870 NO CREAN UNA
086900*    ENTRADA NUEVA.
087000*-----------------------------------------------------------------
087100 1855-COMPARAR-FONDO-I.
087200
087300     IF FND-NOMBRE(FX-FONDO) = WS-NOMBRE-A-BUSCAR THEN
087400        SET WS-FONDO-SI-HALLADO TO TRUE
087500        SET WS-FONDO-IDX TO FX-FONDO
087600     END-IF.
087700
087800 1855-COMPARAR-FONDO-F. EXIT.
087900
088000
088100*-----------------------------------------------------------------
088200*    BUSCA EL FONDO WS-NOMBRE-A-BUSCAR; SI NO EXISTE, LO CREA
088300*    AL FINAL DE LA TABLA MAESTRA CON VALORES INICIALES.
088400*    SIEMPRE DEVUELVE EL INDICE EN WS-FONDO-IDX.
088500*-----------------------------------------------------------------
088600 1870-UBICAR-O-CREAR-FONDO-I.
088700
088800     PERFORM 1850-BUSCAR-FONDO-I THRU 1850-BUSCAR-FONDO-F
088900
089000     IF WS-FONDO-NO-HALLADO THEN
089100        ADD 1 TO FND-CANT-FONDOS
089200        SET FX-FONDO TO FND-CANT-FONDOS
089300        MOVE WS-NOMBRE-A-BUSCAR TO FND-NOMBRE(FX-FONDO)
089400        SET FND-ES-RAIZ         TO TRUE
089500        SET FND-PENDIENTE       TO TRUE
089600        MOVE ZERO TO FND-VALOR(FX-FONDO)
089700        MOVE ZERO TO FND-CANT-TENENCIAS(FX-FONDO)
089800        MOVE ZERO TO FND-TENENCIA-INI(FX-FONDO)
089900        MOVE ZERO TO FND-TENENCIA-FIN(FX-FONDO)
090000        MOVE ZERO TO FND-CANT-PESOS(FX-FONDO)
090100        MOVE ZERO TO FND-PESO-INI(FX-FONDO)
090200        MOVE ZERO TO FND-PESO-FIN(FX-FONDO)
090300        SET WS-FONDO-IDX TO FX-FONDO
090400     END-IF.
090500
090600 1870-UBICAR-O-CREAR-FONDO-F. EXIT.
090700
090800
090900*-----------------------------------------------------------------
091000*    REGISTRA LA TENENCIA LEIDA: UBICA/CREA EL FONDO PADRE Y EL
091100*    FONDO HIJO, AGREGA LA FILA A LA TABLA PLANA DE TENENCIAS
091200*    AL FINAL DE LA LISTA ENCADENADA DEL PADRE (RESPETA EL
091300*    ORDEN DE LECTURA) Y MARCA AL HIJO COMO "TIENE PADRE".
091400*-----------------------------------------------------------------
091500 1800-REGISTRAR-TENEN-I.
091600
091700     MOVE CTE-NOMBRE-PADRE TO WS-NOMBRE-A-BUSCAR
091800     PERFORM 1870-UBICAR-O-CREAR-FONDO-I
091900        THRU 1870-UBICAR-O-CREAR-FONDO-F
092000     MOVE WS-FONDO-IDX TO WS-PADRE-ACUM-IDX
092100
092200     MOVE CTE-NOMBRE-HIJO TO WS-NOMBRE-A-BUSCAR
092300     PERFORM 1870-UBICAR-O-CREAR-FONDO-I
092400        THRU 1870-UBICAR-O-CREAR-FONDO-F
092500     MOVE WS-FONDO-IDX TO WS-HIJO-ACUM-IDX
092600     SET FND-NO-ES-RAIZ TO TRUE
092700
092800     ADD 1 TO TEN-CANT-TENENCIAS
092900     SET TX-TENENCIA TO TEN-CANT-TENENCIAS
093000     MOVE CTE-NOMBRE-HIJO        TO TEN-NOMBRE-HIJO(TX-TENENCIA)
093100     MOVE WS-VALOR-PARSEADO TO TEN-VALOR-TENENCIA(TX-TENENCIA)
093200     MOVE ZERO                   TO TEN-SIGUIENTE-IDX(TX-TENENCIA)
093300
093400     IF FND-CANT-TENENCIAS(WS-PADRE-ACUM-IDX) = ZERO THEN
093500        SET FND-TENENCIA-INI(WS-PADRE-ACUM-IDX) TO TX-TENENCIA
093600     ELSE
093700        MOVE FND-TENENCIA-FIN(WS-PADRE-ACUM-IDX)
093800          TO WS-PESO-PTR-ANT
093900        SET TEN-SIGUIENTE-IDX(WS-PESO-PTR-ANT) TO TX-TENENCIA
094000     END-IF
094100     SET FND-TENENCIA-FIN(WS-PADRE-ACUM-IDX) TO TX-TENENCIA
094200     ADD 1 TO FND-CANT-TENENCIAS(WS-PADRE-ACUM-IDX)
094300     ADD WS-VALOR-PARSEADO TO FND-VALOR(WS-PADRE-ACUM-IDX).
094400
094500 1800-REGISTRAR-TENEN-F. EXIT.
094600
094700
094800*-----------------------------------------------------------------
094900*    MIDE EL LARGO UTIL (SIN BLANCOS DE RELLENO A LA DERECHA) DE
095000*    WS-RECORTE-SALIDA, YA ALINEADO A IZQUIERDA POR 1450. LOS
095100*    NOMBRES DE FONDO NO LLEVAN BLANCOS INTERMEDIOS, POR LO QUE
095200*    BASTA BUSCAR EL PRIMER BLANCO DESDE EL INICIO.
095300*-----------------------------------------------------------------
095400 1470-MEDIR-LONGITUD-I.
095500
095600     MOVE 1 TO WS-RECORTE-PTR
095700
095800     PERFORM 1475-AVANZAR-LARGO-I THRU 1475-AVANZAR-LARGO-F
095900        UNTIL WS-RECORTE-PTR > 20 OR
096000              WS-RECORTE-SALIDA(WS-RECORTE-PTR:1) = SPACE
096100
096200     SUBTRACT 1 FROM WS-RECORTE-PTR.
096300
096400 1470-MEDIR-LONGITUD-F. EXIT.
096500
096600*-----------------------------------------------------------------
096700*    SUBPARRAFO DE 1470: ADELANTA EL PUNTERO DE MEDICION UNA
096800*    POSICION MIENTRAS NO SE ENCUENTRE UN BLANCO DE RELLENO.
096900*-----------------------------------------------------------------
097000 1475-AVANZAR-LARGO-I.
097100
097200     ADD 1 TO WS-RECORTE-PTR.
097300
097400 1475-AVANZAR-LARGO-F. EXIT.
097500
097600
097700*-----------------------------------------------------------------
097800*    1900-VALIDAR-CARGA  (UNIDAD DRIVER)
097900*    REGLA 15: SI NO SE LEYO NINGUN FONDO, EL ARCHIVO ESTA VACIO.
098000*    REGLA 16: SI NO HAY NINGUN FONDO RAIZ, LOS DATOS SON UN
098100*    CICLO COMPLETO (NINGUN FONDO QUEDA SIN PADRE).
098200*    REGLA 17: SI HAY MAS DE UNA RAIZ, SE AVISA PERO SE PROCESAN
098300*    TODAS - NO ES UN ERROR.
098400*-----------------------------------------------------------------
098500 1900-VALIDAR-CARGA-I.
098600
098700     IF FND-CANT-FONDOS = ZERO THEN
098800        DISPLAY '* ERROR: EL ARCHIVO DE TENENCIAS NO CONTIENE '
098900                'NINGUN FONDO'
099000        MOVE 1 TO RETURN-CODE
099100     ELSE
099200        MOVE ZERO TO WS-CANT-RAICES
099300        PERFORM 1950-CONTAR-RAIZ-I THRU 1950-CONTAR-RAIZ-F
099400           VARYING WS-INDICE-I FROM 1 BY 1
099500           UNTIL WS-INDICE-I > FND-CANT-FONDOS
099600
099700        IF WS-CANT-RAICES = ZERO THEN
099800           DISPLAY '* ERROR: LOS DATOS FORMAN UN CICLO - NINGUN '
099900                   'FONDO QUEDA SIN FONDO PADRE'
100000           MOVE 1 TO RETURN-CODE
100100        END-IF
100200
100300        IF WS-CANT-RAICES > 1 THEN
100400           DISPLAY '* AVISO: EL ARCHIVO CONTIENE ' WS-CANT-RAICES
100500                   ' FONDOS RAIZ - SE CALCULAN TODAS'
100600        END-IF
100700     END-IF.
100800
100900 1900-VALIDAR-CARGA-F. EXIT.
101000
101100*-----------------------------------------------------------------
101200*    SUBPARRAFO DE 1900: UN FONDO ES RAIZ CUANDO NO APARECE COMO
101300*    HIJO EN NINGUNA TENENCIA DEL ARCHIVO (FND-ES-RAIZ). SE
101400*    CUENTA CUANTOS HAY PARA LA REGLA 16 (CERO RAICES = DATOS EN
101500*    CICLO COMPLETO) Y LA REGLA 17 (MAS DE UNA RAIZ = AVISO, NO
101600*    ES ERROR, SE PROCESAN TODAS).
101700*-----------------------------------------------------------------
101800 1950-CONTAR-RAIZ-I.
101900
102000     IF FND-ES-RAIZ(WS-INDICE-I) THEN
102100        ADD 1 TO WS-CANT-RAICES
102200     END-IF.
102300
102400 1950-CONTAR-RAIZ-F. EXIT.
102500
102600
102700*-----------------------------------------------------------------
102800*    2000-CALCULAR-PESOS  (UNIDAD CALC-WEIGHTS)
102900*    RECORRE LA TABLA DE FONDOS Y RESUELVE CADA RAIZ PENDIENTE.
103000*    AL RESOLVER UNA RAIZ QUEDAN TAMBIEN RESUELTOS, POR EFECTO
103100*    DE LA MEMOIZACION (FND-ESTADO), TODOS LOS FONDOS DE SU
103200*    SUBARBOL - AUNQUE SEAN COMPARTIDOS CON OTRA RAIZ (DAG).
103300*-----------------------------------------------------------------
103400 2000-CALCULAR-PESOS-I.
103500*        UNA PASADA SOLA POR LA TABLA; EL ORDEN ES EL DE
103600*        CARGA, NO IMPORTA CUAL RAIZ SE RESUELVE PRIMERO.
103700
103800     PERFORM 2050-RESOLVER-UNA-RAIZ-I
103900        THRU 2050-RESOLVER-UNA-RAIZ-F
104000        VARYING WS-INDICE-I FROM 1 BY 1
104100        UNTIL WS-INDICE-I > FND-CANT-FONDOS OR
104200              RETURN-CODE NOT = ZEROS.
104300
104400 2000-CALCULAR-PESOS-F. EXIT.
104500
104600*-----------------------------------------------------------------
104700*    SUBPARRAFO DE 2000: INICIALIZA LA PILA DE DESCENSO PARA UNA
104800*    RAIZ Y LA RECORRE HASTA VACIARLA (2200). AL SALIR, EL FONDO
104900*    RAIZ QUEDA RESUELTO Y SUS PESOS LISTOS PARA 3000-IMPRIMIR.
105000*-----------------------------------------------------------------
105100 2050-RESOLVER-UNA-RAIZ-I.
105200*        FND-PENDIENTE ES UN RESGUARDO: EN ESTE PASE CADA
105300*        INDICE SE VISITA UNA SOLA VEZ, PERO LA PRUEBA QUEDA
105400*        COMO DOCUMENTACION DE QUE 2300 YA MARCO RESUELTO A
105500*        TODO LO QUE PASA POR ACA.
105600
105700     IF FND-ES-RAIZ(WS-INDICE-I) AND
105800        FND-PENDIENTE(WS-INDICE-I) THEN
105900        MOVE WS-INDICE-I TO WS-RAIZ-ACTUAL-IDX
106000        PERFORM 2100-RESOLVER-FONDO-I THRU 2100-RESOLVER-FONDO-F
106100     END-IF.
106200
106300 2050-RESOLVER-UNA-RAIZ-F. EXIT.
106400
106500
106600*-----------------------------------------------------------------
106700*    DESCIENDE POR EL FONDO WS-RAIZ-ACTUAL-IDX SIMULANDO LA
106800*    RECURSION CON LA PILA WS-PILA-DESCENSO. CUANDO LA PILA
106900*    VUELVE A QUEDAR VACIA, EL FONDO (Y TODO SU SUBARBOL) ESTA
107000*    RESUELTO.
107100*-----------------------------------------------------------------
107200 2100-RESOLVER-FONDO-I.
107300*        PIL-TOPE EN CERO = PILA VACIA; ESTE PARRAFO LA LLENA
107400*        Y LA VACIA DE NUEVO ANTES DE VOLVER A 2050.
107500
107600     MOVE ZERO             TO PIL-TOPE
107700     MOVE WS-RAIZ-ACTUAL-IDX TO WS-FONDO-APILAR-IDX
107800     PERFORM 2150-APILAR-FONDO-I THRU 2150-APILAR-FONDO-F
107900
108000     PERFORM 2200-CICLO-PILA-I THRU 2200-CICLO-PILA-F
108100        UNTIL PIL-TOPE = ZERO OR RETURN-CODE NOT = ZEROS.
108200
108300 2100-RESOLVER-FONDO-F. EXIT.
108400
108500
108600*-----------------------------------------------------------------
108700*    APILA EL FONDO WS-FONDO-APILAR-IDX: QUEDA "EN CURSO" Y SE
108800*    POSICIONA EN SU PRIMERA TENENCIA (SI NO TIENE, LA PILA
108900*    QUEDA CON EL PUNTERO DE TENENCIA EN CERO).
109000*-----------------------------------------------------------------
109100 2150-APILAR-FONDO-I.
109200*        PIL-VALOR-ORIGEN GUARDA EL VALOR DEL FONDO AL MOMENTO
109300*        DE APILARLO, PARA QUE 2500 TENGA EL DENOMINADOR DE LA
109400*        REGLA 8 SIN TENER QUE VOLVER A LEER FND-VALOR.
109500
109600     ADD 1 TO PIL-TOPE
109700     SET PX-PILA TO PIL-TOPE
109800     MOVE WS-FONDO-APILAR-IDX TO PIL-FONDO-IDX(PX-PILA)
109900     MOVE FND-TENENCIA-INI(WS-FONDO-APILAR-IDX)
110000       TO PIL-TENENCIA-IDX(PX-PILA)
110100     MOVE FND-VALOR(WS-FONDO-APILAR-IDX)
110200       TO PIL-VALOR-ORIGEN(PX-PILA)
110300     SET FND-EN-CURSO(WS-FONDO-APILAR-IDX) TO TRUE.
110400
110500 2150-APILAR-FONDO-F. EXIT.
110600
110700
110800*-----------------------------------------------------------------
110900*    UN PASO DEL DESCENSO: MIRA EL TOPE DE LA PILA. SI YA NO LE
111000*    QUEDAN TENENCIAS POR PROCESAR, EL FONDO QUEDA RESUELTO Y SE
111100*    DESAPILA; SI NO, SE ANALIZA LA TENENCIA ACTUAL.
111200*-----------------------------------------------------------------
111300 2200-CICLO-PILA-I.
111400
111500     SET PX-PILA TO PIL-TOPE
111600
111700     IF PIL-TENENCIA-IDX(PX-PILA) = ZERO THEN
111800        PERFORM 2300-RESOLVER-TOPE-I THRU 2300-RESOLVER-TOPE-F
111900     ELSE
112000        PERFORM 2400-AVANZAR-TENENCIA-I
112100           THRU 2400-AVANZAR-TENENCIA-F
112200     END-IF.
112300
112400 2200-CICLO-PILA-F. EXIT.
112500
112600
112700*-----------------------------------------------------------------
112800*    EL FONDO DEL TOPE NO TIENE MAS TENENCIAS POR MIRAR. SI
112900*    NUNCA TUVO NINGUNA, ES UN FONDO BASE: SU PROPIO CONJUNTO DE
113000*    PESOS ES EL, CON PESO 1.0 (REGLA 7). EN AMBOS CASOS QUEDA
113100*    RESUELTO Y SE DESAPILA (INC-1340: SIN DIVISION POR CERO).
113200*-----------------------------------------------------------------
113300 2300-RESOLVER-TOPE-I.
113400
113500     SET PX-PILA TO PIL-TOPE
113600     MOVE PIL-FONDO-IDX(PX-PILA) TO WS-FONDO-FINAL-IDX
113700
113800*        FND-CANT-TENENCIAS EN CERO = NUNCA APARECIO COMO PADRE
113900*        EN EL ARCHIVO = FONDO BASE. REGLA 11: SI ESE FONDO BASE
114000*        ES A SU VEZ LA RAIZ QUE SE ESTA RESOLVIENDO (CARTERA DE
114100*        UN SOLO FONDO, SIN TENENCIAS), NO SE LE AGREGA PESO
114200*        PROPIO - CONSULTADO DIRECTAMENTE, UN FONDO BASE NO
114300*        DEVUELVE PESOS; SOLO RECIBE SU PESO 1.0 CUANDO OTRO
114400*        FONDO LO TIENE COMO TENENCIA (ES HIJO DE ALGUIEN).
114500     IF FND-CANT-TENENCIAS(WS-FONDO-FINAL-IDX) = ZERO AND
114600        WS-FONDO-FINAL-IDX NOT = WS-RAIZ-ACTUAL-IDX THEN
114700        PERFORM 2350-AGREGAR-PESO-PROPIO-I
114800           THRU 2350-AGREGAR-PESO-PROPIO-F
114900     END-IF
115000
115100*        FND-ESTADO PASA A RESUELTO ANTES DE DESAPILAR: SI OTRA
115200*        RAIZ LLEGA A ESTE MISMO FONDO POR OTRO CAMINO (DAG), LO
115300*        ENCUENTRA YA RESUELTO Y NO LO VUELVE A PROCESAR.
115400     SET FND-RESUELTO(WS-FONDO-FINAL-IDX) TO TRUE
115500     SUBTRACT 1 FROM PIL-TOPE.
115600
115700 2300-RESOLVER-TOPE-F. EXIT.
115800
115900*-----------------------------------------------------------------
116000*    REGLA 7: UN FONDO SIN TENENCIAS ES UN FONDO BASE; SU UNICO
116100*    PESO, DENTRO DE SI MISMO, ES 1 (EL 100% DE SU PROPIO VALOR).
116200*    ESTE SUBPARRAFO SOLO SE LLAMA CUANDO EL FONDO BASE ES HIJO
116300*    DE OTRO FONDO (2300 LO FILTRA) - UN FONDO BASE CONSULTADO
116400*    DIRECTAMENTE COMO RAIZ NO TIENE PESOS (REGLA 11).
116500*-----------------------------------------------------------------
116600 2350-AGREGAR-PESO-PROPIO-I.
116700
116800     MOVE FND-NOMBRE(WS-FONDO-FINAL-IDX) TO WS-BASE-A-BUSCAR
116900     MOVE WS-FONDO-FINAL-IDX             TO WS-PADRE-ACUM-IDX
117000     MOVE 1                              TO WS-PESO-A-SUMAR
117100     SET WS-MODO-SUMAR                   TO TRUE
117200     PERFORM 2600-ACUMULAR-PESO-I THRU 2600-ACUMULAR-PESO-F.
117300
117400 2350-AGREGAR-PESO-PROPIO-F. EXIT.
117500
117600
117700*-----------------------------------------------------------------
117800*    ANALIZA LA TENENCIA ACTUAL DEL TOPE DE PILA. SI EL FONDO
117900*    HIJO ESTA EN CURSO, ES UN CICLO (REGLA 10). SI ESTA
118000*    PENDIENTE, SE APILA Y SE DESCIENDE SIN AVANZAR EL PUNTERO
118100*    (SE RETOMA AL VOLVER). SI YA ESTA RESUELTO (DE AHORA O DE
118200*    UN CAMINO ANTERIOR - REGLA 9), SE ACUMULA SU PESO Y RECIEN
118300*    AHI SE AVANZA A LA SIGUIENTE TENENCIA.
118400*-----------------------------------------------------------------
118500 2400-AVANZAR-TENENCIA-I.
118600
118700     SET PX-PILA TO PIL-TOPE
118800     MOVE PIL-TENENCIA-IDX(PX-PILA) TO WS-TENENCIA-ACTUAL-IDX
118900     MOVE TEN-NOMBRE-HIJO(WS-TENENCIA-ACTUAL-IDX)
119000       TO WS-NOMBRE-A-BUSCAR
119100     PERFORM 1850-BUSCAR-FONDO-I THRU 1850-BUSCAR-FONDO-F
119200     MOVE WS-FONDO-IDX TO WS-HIJO-IDX
119300
119400     EVALUATE TRUE
119500        WHEN FND-EN-CURSO(WS-HIJO-IDX)
119600           DISPLAY '* ERROR: LOS DATOS FORMAN UN CICLO - FONDO '
119700                   FND-NOMBRE(WS-HIJO-IDX)
119800           MOVE 1 TO RETURN-CODE
119900        WHEN FND-PENDIENTE(WS-HIJO-IDX)
120000           MOVE WS-HIJO-IDX TO WS-FONDO-APILAR-IDX
120100           PERFORM 2150-APILAR-FONDO-I THRU 2150-APILAR-FONDO-F
120200        WHEN OTHER
120300           PERFORM 2500-ACUMULAR-DESDE-HIJO-I
120400              THRU 2500-ACUMULAR-DESDE-HIJO-F
120500           MOVE TEN-SIGUIENTE-IDX(WS-TENENCIA-ACTUAL-IDX)
120600             TO PIL-TENENCIA-IDX(PX-PILA)
120700     END-EVALUATE.
120800
120900 2400-AVANZAR-TENENCIA-F. EXIT.
121000
121100
121200*-----------------------------------------------------------------
121300*    EL FONDO HIJO YA ESTA RESUELTO: SU PROPIO CONJUNTO DE PESOS
121400*    (RELATIVO A SU PROPIO VALOR) YA EXISTE. LA PROPORCION DEL
121500*    FONDO PADRE QUE REPRESENTA ESTA TENENCIA ES
121600*    VALOR-TENENCIA / VALOR-TOTAL-DEL-PADRE (REGLA 8); CADA PESO
121700*    DEL HIJO SE PONDERA POR ESA PROPORCION. SI EL HIJO ES UN
121800*    FONDO BASE (TENENCIA DIRECTA) ESE PESO FIJA LA ENTRADA DEL
121900*    PADRE; SI EL HIJO TIENE PESOS PROPIOS SE SUMA A LO YA
122000*    ACUMULADO (REGLA 9 - CAMINOS MULTIPLES - VER INC-2918).
122100*-----------------------------------------------------------------
122200 2500-ACUMULAR-DESDE-HIJO-I.
122300
122400     MOVE PIL-FONDO-IDX(PX-PILA) TO WS-PADRE-ACUM-IDX
122500
122600     IF FND-VALOR(WS-PADRE-ACUM-IDX) = ZERO THEN
122700        DISPLAY '* ERROR: FONDO SIN VALOR TOTAL - '
122800                FND-NOMBRE(WS-PADRE-ACUM-IDX)
122900        MOVE 1 TO RETURN-CODE
123000     ELSE
123100*        INC-1340: FND-VALOR EN CERO SOLO PUEDE DARSE SI EL
123200*        FONDO QUEDO SIN TENENCIAS VALIDAS; SE CORTA ACA ANTES
123300*        DE LA DIVISION.
123400        COMPUTE WS-RATIO ROUNDED =
123500                TEN-VALOR-TENENCIA(WS-TENENCIA-ACTUAL-IDX) /
123600                FND-VALOR(WS-PADRE-ACUM-IDX)
123700
123800*        INC-2918: HIJO SIN TENENCIAS = FONDO BASE, SU PESO FIJA
123900*        LA ENTRADA DEL PADRE; HIJO CON TENENCIAS = SUS PESOS SE
124000*        SUMAN A LO YA ACUMULADO POR OTROS CAMINOS (REGLA 9).
124100        IF FND-CANT-TENENCIAS(WS-HIJO-IDX) = ZERO THEN
124200           SET WS-MODO-REEMPLAZAR TO TRUE
124300        ELSE
124400           SET WS-MODO-SUMAR TO TRUE
124500        END-IF
124600        MOVE FND-PESO-INI(WS-HIJO-IDX) TO WS-PESO-PTR
124700        PERFORM 2650-COPIAR-UN-PESO-I THRU 2650-COPIAR-UN-PESO-F
124800           UNTIL WS-PESO-PTR = ZERO OR RETURN-CODE NOT = ZEROS
124900     END-IF.
125000
125100 2500-ACUMULAR-DESDE-HIJO-F. EXIT.
125200
125300*-----------------------------------------------------------------
125400*    SUBPARRAFO DE 2500: RECORRE LA LISTA ENCADENADA DE PESOS DEL
125500*    FONDO HIJO (FND-PESO-INI/PES-SIGUIENTE-IDX) Y, PARA CADA
125600*    UNO, NORMALIZA SU VALOR POR LA PROPORCION WS-RATIO ANTES DE
125700*    ENTREGARLO A 2600-ACUMULAR-PESO-I PARA QUE LO SUME O LO FIJE
125800*    EN LA TABLA DE PESOS DEL PADRE, SEGUN WS-MODO-ACUM.
125900*-----------------------------------------------------------------
126000 2650-COPIAR-UN-PESO-I.
126100
126200     MOVE PES-NOMBRE-BASE(WS-PESO-PTR) TO WS-BASE-A-BUSCAR
126300     COMPUTE WS-PESO-A-SUMAR ROUNDED =
126400             WS-RATIO * PES-VALOR(WS-PESO-PTR)
126500     PERFORM 2600-ACUMULAR-PESO-I THRU 2600-ACUMULAR-PESO-F
126600     MOVE PES-SIGUIENTE-IDX(WS-PESO-PTR) TO WS-PESO-PTR.
126700
126800 2650-COPIAR-UN-PESO-F. EXIT.
126900
127000
127100*-----------------------------------------------------------------
127200*    SUMA WS-PESO-A-SUMAR AL PESO DEL FONDO BASE WS-BASE-A-
127300*    BUSCAR EN EL CONJUNTO DE PESOS DEL FONDO WS-PADRE-ACUM-IDX.
127400*    SI EL FONDO BASE TODAVIA NO FIGURA EN ESE CONJUNTO, SE
127500*    AGREGA AL FINAL (RESPETA EL ORDEN EN QUE SE DESCUBRIO).
127600*-----------------------------------------------------------------
127700 2600-ACUMULAR-PESO-I.
127800
127900     SET WS-PESO-NO-HALLADO TO TRUE
128000     MOVE FND-PESO-INI(WS-PADRE-ACUM-IDX) TO WS-PESO-PTR
128100
128200     PERFORM 2680-BUSCAR-PESO-I THRU 2680-BUSCAR-PESO-F
128300        UNTIL WS-PESO-PTR = ZERO OR WS-PESO-SI-HALLADO
128400
128500     IF WS-PESO-NO-HALLADO THEN
128600        PERFORM 2690-AGREGAR-PESO-I THRU 2690-AGREGAR-PESO-F
128700     END-IF.
128800
128900 2600-ACUMULAR-PESO-F. EXIT.
129000
129100*-----------------------------------------------------------------
129200*    SUBPARRAFO DE 2600: BUSCA, EN LA CADENA DE PESOS DEL FONDO
129300*    PADRE, UNA FILA YA EXISTENTE PARA EL MISMO FONDO BASE. SI LA
129400*    ENCUENTRA, FIJA O SUMA SEGUN WS-MODO-ACUM (VER INC-2918); SI
129500*    NO, AVANZA AL SIGUIENTE ESLABON Y 2600 LA CREA EN 2690.
129600*-----------------------------------------------------------------
129700 2680-BUSCAR-PESO-I.
129800
129900     IF PES-NOMBRE-BASE(WS-PESO-PTR) = WS-BASE-A-BUSCAR THEN
130000        IF WS-MODO-REEMPLAZAR THEN
130100           MOVE WS-PESO-A-SUMAR TO PES-VALOR(WS-PESO-PTR)
130200        ELSE
130300           ADD WS-PESO-A-SUMAR TO PES-VALOR(WS-PESO-PTR)
130400        END-IF
130500        SET WS-PESO-SI-HALLADO TO TRUE
130600     ELSE
130700        MOVE PES-SIGUIENTE-IDX(WS-PESO-PTR) TO WS-PESO-PTR
130800     END-IF.
130900
131000 2680-BUSCAR-PESO-F. EXIT.
131100
131200*-----------------------------------------------------------------
131300*    SUBPARRAFO DE 2600: EL FONDO BASE NO TENIA FILA EN LA CADENA
131400*    DE PESOS DEL PADRE; SE AGREGA UNA AL FINAL DE LA TABLA PLANA
131500*    DE PESOS Y SE ENCADENA DESDE EL ULTIMO ESLABON CONOCIDO (O
131600*    DESDE FND-PESO-INI SI ES EL PRIMERO).
131700*-----------------------------------------------------------------
131800 2690-AGREGAR-PESO-I.
131900
132000     ADD 1 TO PES-CANT-PESOS
132100     SET PX-PESO TO PES-CANT-PESOS
132200     MOVE WS-BASE-A-BUSCAR TO PES-NOMBRE-BASE(PX-PESO)
132300     MOVE WS-PESO-A-SUMAR  TO PES-VALOR(PX-PESO)
132400     MOVE ZERO             TO PES-SIGUIENTE-IDX(PX-PESO)
132500
132600     IF FND-CANT-PESOS(WS-PADRE-ACUM-IDX) = ZERO THEN
132700        SET FND-PESO-INI(WS-PADRE-ACUM-IDX) TO PX-PESO
132800     ELSE
132900        MOVE FND-PESO-FIN(WS-PADRE-ACUM-IDX) TO WS-PESO-PTR-ANT
133000        SET PES-SIGUIENTE-IDX(WS-PESO-PTR-ANT) TO PX-PESO
133100     END-IF
133200     SET FND-PESO-FIN(WS-PADRE-ACUM-IDX) TO PX-PESO
133300     ADD 1 TO FND-CANT-PESOS(WS-PADRE-ACUM-IDX).
133400
133500 2690-AGREGAR-PESO-F. EXIT.
133600
133700
133800*-----------------------------------------------------------------
133900*    3000-IMPRIMIR  (UNIDAD PRINT-RESULTS)
134000*    PARA CADA FONDO RAIZ, EN EL ORDEN EN QUE APARECE EN LA
134100*    TABLA, RECORRE SU PROPIO CONJUNTO DE PESOS YA RESUELTO Y
134200*    EMITE UNA LINEA RAIZ,BASE,PESO POR CADA FONDO BASE, SIN
134300*    ENCABEZADOS NI BLANCOS DE RELLENO EN LOS NOMBRES.
134400*-----------------------------------------------------------------
134500 3000-IMPRIMIR-I.
134600
134700     PERFORM 3050-IMPRIMIR-UNA-RAIZ-I
134800        THRU 3050-IMPRIMIR-UNA-RAIZ-F
134900        VARYING WS-INDICE-I FROM 1 BY 1
135000        UNTIL WS-INDICE-I > FND-CANT-FONDOS.
135100
135200 3000-IMPRIMIR-F. EXIT.
135300
135400*-----------------------------------------------------------------
135500*    SUBPARRAFO DE 3000: RECORRE LA CADENA DE PESOS DE UNA RAIZ
135600*    YA RESUELTA Y LLAMA A 3100 POR CADA FONDO BASE, EN EL MISMO
135700*    ORDEN EN QUE FUERON ENCONTRADOS AL DESCENDER (ORDEN DE
135800*    APARICION EN EL ARCHIVO DE TENENCIAS).
135900*-----------------------------------------------------------------
136000 3050-IMPRIMIR-UNA-RAIZ-I.
136100
136200     IF FND-ES-RAIZ(WS-INDICE-I) THEN
136300        MOVE FND-NOMBRE(WS-INDICE-I) TO WS-RECORTE-ENTRADA
136400        PERFORM 1450-RECORTAR-BLANCOS-I
136500           THRU 1450-RECORTAR-BLANCOS-F
136600        MOVE WS-RECORTE-SALIDA TO WS-NOMBRE-RAIZ-TRIM
136700        PERFORM 1470-MEDIR-LONGITUD-I THRU 1470-MEDIR-LONGITUD-F
136800        MOVE WS-RECORTE-PTR TO WS-LONG-RAIZ
136900
137000        MOVE FND-PESO-INI(WS-INDICE-I) TO WS-PESO-PTR
137100        PERFORM 3100-IMPRIMIR-UN-PESO-I
137200           THRU 3100-IMPRIMIR-UN-PESO-F
137300           UNTIL WS-PESO-PTR = ZERO
137400     END-IF.
137500
137600 3050-IMPRIMIR-UNA-RAIZ-F. EXIT.
137700
137800*-----------------------------------------------------------------
137900*    FORMATO DE SALIDA: RAIZ,BASE,PESO CON EL PESO REDONDEADO A 3
138000*    DECIMALES (REGLA 12). SIN ENCABEZADOS NI RELLENO - SOLO LAS
138100*    LINEAS DE DATOS, SEPARADAS POR COMA, SIN OTRO FORMATO.
138200*-----------------------------------------------------------------
138300 3100-IMPRIMIR-UN-PESO-I.
138400
138500     MOVE PES-NOMBRE-BASE(WS-PESO-PTR) TO WS-RECORTE-ENTRADA
138600     PERFORM 1450-RECORTAR-BLANCOS-I THRU 1450-RECORTAR-BLANCOS-F
138700     MOVE WS-RECORTE-SALIDA TO WS-NOMBRE-BASE-TRIM
138800     PERFORM 1470-MEDIR-LONGITUD-I THRU 1470-MEDIR-LONGITUD-F
138900     MOVE WS-RECORTE-PTR TO WS-LONG-BASE
139000
139100*    REGLA 12: EL PESO SE GUARDA CON 10 DECIMALES INTERNOS
139200*    (REQ-1871) PERO SE IMPRIME REDONDEADO A 3.
139300     COMPUTE WS-PESO-REDONDEO ROUNDED = PES-VALOR(WS-PESO-PTR)
139400     MOVE WS-PESO-REDONDEO TO WS-PESO-EDIT
139500
139600     MOVE SPACES TO WS-LINEA-RESULTADO
139700     MOVE 1      TO WS-PUNTERO-LINEA
139800*    STRING ARMA RAIZ,BASE,PESO SIN BLANCOS DE RELLENO EN LOS
139900*    NOMBRES (INC-2290); WITH POINTER DEJA EN WS-PUNTERO-LINEA
140000*    LA POSICION SIGUIENTE A LA ULTIMA ESCRITA, POR ESO EL
140100*    SUBTRACT 1 DE ABAJO PARA OBTENER EL LARGO REAL DE LA LINEA.
140200     STRING WS-NOMBRE-RAIZ-TRIM(1:WS-LONG-RAIZ) DELIMITED BY SIZE
140300            ','                                 DELIMITED BY SIZE
140400            WS-NOMBRE-BASE-TRIM(1:WS-LONG-BASE) DELIMITED BY SIZE
140500            ','                                 DELIMITED BY SIZE
140600            WS-PESO-EDIT                        DELIMITED BY SIZE
140700        INTO RES-TEXTO
140800        WITH POINTER WS-PUNTERO-LINEA
140900
141000     SUBTRACT 1 FROM WS-PUNTERO-LINEA GIVING RES-LONGITUD
141100     DISPLAY RES-TEXTO(1:RES-LONGITUD)
141200
141300     MOVE PES-SIGUIENTE-IDX(WS-PESO-PTR) TO WS-PESO-PTR.
141400
141500 3100-IMPRIMIR-UN-PESO-F. EXIT.
141600
141700
141800*-----------------------------------------------------------------
141900*    9999-FINAL  (UNIDAD DRIVER)
142000*    CIERRE Y AVISO DE TERMINACION ANORMAL, SI CORRESPONDE. EL
142100*    ARCHIVO YA QUEDO CERRADO EN 1000 (OK O FIN) O NUNCA SE
142200*    ABRIO (ERROR DE OPEN); ACA NO HAY NADA QUE CERRAR.
142300*-----------------------------------------------------------------
142400 9999-FINAL-I.
142500
142600     IF RETURN-CODE NOT = ZEROS THEN
142700        DISPLAY '* PGMPESOS TERMINO CON ERRORES - RETURN-CODE = '
142800                RETURN-CODE
142900     END-IF.
143000
143100 9999-FINAL-F. EXIT.
